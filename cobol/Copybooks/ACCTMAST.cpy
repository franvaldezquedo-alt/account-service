000100******************************************************************
000200*  COPYBOOK  ACCTMAST                                          *
000300*  RECORD LAYOUT FOR THE ACCOUNT MASTER FILE (DDACCTMS).       *
000400*  ACCESSED AS A RELATIVE FILE, KEYED THROUGH THE ACCOUNT-     *
000500*  NUMBER INDEX TABLE BUILT BY EACH BATCH PROGRAM AT STARTUP   *
000600*  (NO INDEXED/KSDS ACCESS METHOD ON THIS SYSTEM).             *
000700******************************************************************
000800*    ORIGINAL LAYOUT . . . . . . . . . . . . . . R.T.A. 850613 *
000900*    ADDED ACCT-STATUS 88-LEVELS . . . . . . . . M.L.F. 870222 *
001000*    ADDED DATE-BROKEN-DOWN REDEFINES FOR AGING
001100*    REPORTS (NEVER WIRED INTO A PROGRAM) . . . . R.T.A. 910904
001200*    Y2K - OPENING-DATE CONFIRMED CCYYMMDD,
001300*    NO CHANGE REQUIRED, CENTURY ALREADY CARRIED . J.K.O. 990114
001400******************************************************************
001500 01  ACM-ACCOUNT-MASTER-RECORD.
001600     05  ACM-ACCOUNT-NUMBER          PIC X(12).
001700     05  ACM-ACCOUNT-TYPE            PIC X(10).
001800         88  ACM-TYPE-SAVINGS            VALUE "SAVINGS   ".
001900         88  ACM-TYPE-CURRENT            VALUE "CURRENT   ".
002000         88  ACM-TYPE-FIXED-TERM         VALUE "FIXED_TERM".
002100     05  ACM-CUSTOMER-ID             PIC X(10).
002200     05  ACM-OPENING-DATE.
002300         10  ACM-OPEN-CCYY           PIC 9(04).
002400         10  ACM-OPEN-MM             PIC 9(02).
002500         10  ACM-OPEN-DD             PIC 9(02).
002600     05  ACM-BALANCE                 PIC S9(9)V99 COMP-3.
002700     05  ACM-MAINTENANCE-FEE         PIC S9(7)V99 COMP-3.
002800     05  ACM-CANT-MOVEMENTS          PIC S9(4)    COMP-3.
002900     05  ACM-MINIMUM-OPENING-AMT     PIC S9(9)V99 COMP-3.
003000     05  ACM-ACCOUNT-STATUS          PIC X(08).
003100         88  ACM-STATUS-ACTIVE           VALUE "ACTIVE  ".
003200         88  ACM-STATUS-INACTIVE         VALUE "INACTIVE".
003300         88  ACM-STATUS-BLOCKED          VALUE "BLOCKED ".
003400     05  FILLER                      PIC X(02).
003500*
003600*    ALTERNATE VIEW OF THE OPENING-DATE GROUP, KEPT FOR THE
003700*    AGING/TICKLER EXTRACT THAT WAS SPEC'D BUT NEVER BUILT -
003800*    LEFT IN PLACE SO A FUTURE JOB CAN PICK IT UP WITHOUT
003900*    RE-CUTTING THE COPYBOOK.
004000*
004100 01  ACM-OPENING-DATE-ALT REDEFINES ACM-ACCOUNT-MASTER-RECORD.
004200     05  FILLER                      PIC X(22).
004300     05  ACM-OPEN-DATE-NUMERIC       PIC 9(08).
004400     05  FILLER                      PIC X(40).
