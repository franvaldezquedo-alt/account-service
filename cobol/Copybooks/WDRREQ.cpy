000100******************************************************************
000200*  COPYBOOK  WDRREQ                                            *
000300*  RECORD LAYOUT FOR THE WITHDRAWAL REQUEST FILE (DDWDRREQ).   *
000400*  ONE RECORD PER DEBIT TRANSACTION TO BE APPLIED AGAINST THE  *
000500*  ACCOUNT MASTER.                                             *
000600******************************************************************
000700*    ORIGINAL LAYOUT . . . . . . . . . . . . . . M.L.F. 870222 *
000800******************************************************************
000900 01  WDR-WITHDRAWAL-REQUEST-RECORD.
001000     05  WDR-TRANSACTION-ID          PIC X(20).
001100     05  WDR-ACCOUNT-NUMBER          PIC X(12).
001200     05  WDR-AMOUNT                  PIC S9(9)V99 COMP-3.
001300     05  WDR-DESCRIPTION             PIC X(40).
001400     05  FILLER                      PIC X(05).
