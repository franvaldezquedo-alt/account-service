000100******************************************************************
000200*  COPYBOOK  DEPREQ                                            *
000300*  RECORD LAYOUT FOR THE DEPOSIT REQUEST FILE (DDDEPREQ).      *
000400*  ONE RECORD PER CREDIT TRANSACTION TO BE APPLIED AGAINST     *
000500*  THE ACCOUNT MASTER.                                         *
000600******************************************************************
000700*    ORIGINAL LAYOUT . . . . . . . . . . . . . . M.L.F. 870222 *
000800*    DESCRIPTION DEFAULT ("CASH DEPOSIT") MOVED
000900*    INTO DEPOSTPO SO SPACES-FILLED INPUT RECORDS
001000*    STILL GET A READABLE DISPOSITION MESSAGE  . . M.L.F. 891015 *
001100******************************************************************
001200 01  DEP-DEPOSIT-REQUEST-RECORD.
001300     05  DEP-NUMBER-ACCOUNT          PIC X(12).
001400     05  DEP-AMOUNT                  PIC S9(9)V99 COMP-3.
001500     05  DEP-DESCRIPTION             PIC X(40).
001600     05  FILLER                      PIC X(06).
