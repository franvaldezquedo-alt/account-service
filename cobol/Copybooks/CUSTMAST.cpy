000100******************************************************************
000200*  COPYBOOK  CUSTMAST                                          *
000300*  RECORD LAYOUT FOR THE CUSTOMER MASTER FILE (DDCUSTMS).      *
000400*  LOADED ENTIRE INTO THE CMT-CUSTOMER-TABLE AT PROGRAM START  *
000500*  AND RESOLVED BY SEARCH ALL ON CMT-DOCUMENT (ASCENDING KEY   *
000600*  SEQUENCE REQUIRED ON THE INPUT FILE) - NO ISAM AVAILABLE.   *
000700******************************************************************
000800*    ORIGINAL LAYOUT . . . . . . . . . . . . . . R.T.A. 850613 *
000900*    NOTE: RECORD IS EXACTLY 40 BYTES, NO SLACK FOR A TRAILING *
001000*    FILLER - DOCUMENT/ID/TYPE FILL THE RECORD COMPLETELY.     *
001100******************************************************************
001200 01  CMR-CUSTOMER-MASTER-RECORD.
001300     05  CMR-CUSTOMER-DOCUMENT       PIC X(20).
001400     05  CMR-CUSTOMER-ID             PIC X(10).
001500     05  CMR-CUSTOMER-TYPE           PIC X(10).
001600         88  CMR-TYPE-PERSONAL           VALUE "PERSONAL  ".
001700         88  CMR-TYPE-BUSINESS           VALUE "BUSINESS  ".
001800         88  CMR-TYPE-PYME               VALUE "PYME      ".
001900         88  CMR-TYPE-VIP                 VALUE "VIP       ".
002000*
002100*    BYTE-FOR-BYTE ALIAS USED WHEN THE RECORD IS MOVED WHOLESALE
002200*    INTO A TABLE ENTRY AT LOAD TIME (SEE 300-LOAD-CUSTOMER-
002300*    TABLE) - KEPT SEPARATE FROM THE KEY FIELD NAME SO THE
002400*    SEARCH ALL KEY AND THE MOVE TARGET DO NOT COLLIDE.
002500*
002600 01  CMR-RECORD-ALT REDEFINES CMR-CUSTOMER-MASTER-RECORD.
002700     05  CMR-ALT-KEY                 PIC X(20).
002800     05  CMR-ALT-DATA                PIC X(20).
