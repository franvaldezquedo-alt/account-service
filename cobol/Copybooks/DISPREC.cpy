000100******************************************************************
000200*  COPYBOOK  DISPREC                                           *
000300*  RECORD LAYOUT FOR THE DISPOSITION FILE (DDDISPOS), WRITTEN  *
000400*  ONE RECORD FOR EVERY REQUEST PROCESSED BY ACCTOPEN,         *
000500*  WDRAWUPD OR DEPOSTPO - THE BATCH EQUIVALENT OF THE ON-LINE  *
000600*  RESPONSE THIS SHOP'S FRONT END USED TO RETURN INLINE.       *
000700******************************************************************
000800*    ORIGINAL LAYOUT, 93 BYTES, COD-ENTITY 10 BYTES . R.T.A. 850613 *
000900*    COD-ENTITY WIDENED TO 20 BYTES SO A TRANSACTION
001000*    ID COULD BE RETURNED AS WELL AS AN ACCOUNT
001100*    NUMBER; RECORD GREW FROM 93 TO 103, ROUNDED
001200*    TO 110 WITH RESERVE FOR THE NEXT ADD . . . . . M.L.F. 891015 *
001300******************************************************************
001400 01  DSP-DISPOSITION-RECORD.
001500     05  DSP-CORRELATION-ID          PIC X(20).
001600     05  DSP-COD-RESPONSE            PIC 9(03).
001700         88  DSP-RESP-SUCCESS            VALUE 200.
001800         88  DSP-RESP-VALIDATION-ERR     VALUE 400.
001900         88  DSP-RESP-NOT-FOUND          VALUE 404.
002000         88  DSP-RESP-INTERNAL-ERR       VALUE 500.
002100     05  DSP-MESSAGE-RESPONSE         PIC X(60).
002200     05  DSP-COD-ENTITY               PIC X(20).
002300     05  FILLER                       PIC X(07).
002400*
002500*    COLUMNAR ALIAS USED BY THE (RARELY RUN) DISPOSITION
002600*    RECONCILIATION LISTING, WHICH ONLY CARES ABOUT THE
002700*    RESPONSE CODE AND THE ENTITY ID.
002800*
002900 01  DSP-RECON-ALT REDEFINES DSP-DISPOSITION-RECORD.
003000     05  FILLER                       PIC X(20).
003100     05  DSP-ALT-RESPONSE             PIC X(03).
003200     05  FILLER                       PIC X(60).
003300     05  DSP-ALT-ENTITY                PIC X(20).
003400     05  FILLER                       PIC X(07).
