000100******************************************************************
000200*  COPYBOOK  TXNLOG                                            *
000300*  RECORD LAYOUT FOR THE TRANSACTION LOG FILE (DDTXNLOG),      *
000400*  APPENDED ONE RECORD PER POSTED DEPOSIT.                     *
000500******************************************************************
000600*    ORIGINAL LAYOUT, 88 BYTES, 2-DIGIT YEAR
000700*    TRANSACTION-DATE  . . . . . . . . . . . . . . M.L.F. 870222 *
000800*    Y2K REMEDIATION - TRANSACTION-DATE WIDENED TO
000900*    A FULL CCYYMMDDHHMMSS TIMESTAMP.  RECORD GREW
001000*    FROM 88 TO 102 BYTES; ROUNDED UP TO 110 AND
001100*    RESERVED THE REMAINDER SO THE NEXT FIELD ADD
001200*    DOES NOT FORCE ANOTHER RECORD-LENGTH CHANGE  . J.K.O. 990225 *
001300******************************************************************
001400 01  TXL-TRANSACTION-LOG-RECORD.
001500     05  TXL-TRANSACTION-ID          PIC X(20).
001600     05  TXL-ACCOUNT-NUMBER          PIC X(12).
001700     05  TXL-TRANSACTION-TYPE        PIC X(10).
001800         88  TXL-TYPE-DEPOSIT            VALUE "DEPOSIT   ".
001900         88  TXL-TYPE-WITHDRAWAL         VALUE "WITHDRAWAL".
002000     05  TXL-AMOUNT                  PIC S9(9)V99 COMP-3.
002100     05  TXL-TRANSACTION-DATE        PIC 9(14).
002200     05  TXL-DESCRIPTION             PIC X(40).
002300     05  FILLER                      PIC X(08).
002400*
002500*    DATE/TIME BREAKOUT ADDED DURING THE Y2K JOB SO THE
002600*    DISPOSITION AND AUDIT EXTRACTS CAN PICK OFF THE DATE
002700*    PORTION WITHOUT RE-EDITING THE WHOLE TIMESTAMP.
002800*
002900 01  TXL-DATE-ALT REDEFINES TXL-TRANSACTION-LOG-RECORD.
003000     05  FILLER                      PIC X(42).
003100     05  TXL-ALT-CCYYMMDD            PIC 9(08).
003200     05  TXL-ALT-HHMMSS              PIC 9(06).
003300     05  FILLER                      PIC X(54).
