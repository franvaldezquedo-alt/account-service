000100******************************************************************
000200*  COPYBOOK  ACCTREQ                                           *
000300*  RECORD LAYOUT FOR THE ACCOUNT-OPENING REQUEST FILE          *
000400*  (DDACCTRQ).  THE FEED IS A VARIABLE-LENGTH EXTRACT FROM     *
000500*  THE FRONT-END ORDER ENTRY SYSTEM, TRUNCATED/PADDED ON       *
000600*  ARRIVAL TO THIS SHOP'S STANDARD 95-BYTE TRANSACTION SLOT.   *
000700******************************************************************
000800*    ORIGINAL LAYOUT . . . . . . . . . . . . . . R.T.A. 850613 *
000900*    WIDENED FILLER TO ABSORB THE FRONT-END'S
001000*    VARIABLE TRAILER WITHOUT A RECORD-LENGTH
001100*    CHANGE (SEE PROGRAM NOTES) . . . . . . . . . M.L.F. 880730 *
001200******************************************************************
001300 01  ARQ-ACCOUNT-REQUEST-RECORD.
001400     05  ARQ-CUSTOMER-DOCUMENT       PIC X(20).
001500     05  ARQ-ACCOUNT-TYPE            PIC X(10).
001600         88  ARQ-TYPE-SAVINGS            VALUE "SAVINGS   ".
001700         88  ARQ-TYPE-CURRENT            VALUE "CURRENT   ".
001800         88  ARQ-TYPE-FIXED-TERM         VALUE "FIXED_TERM".
001900     05  ARQ-INITIAL-BALANCE         PIC S9(9)V99 COMP-3.
002000     05  ARQ-MAINTENANCE-FEE         PIC S9(7)V99 COMP-3.
002100     05  ARQ-MOVEMENT-LIMIT          PIC S9(4)    COMP-3.
002200     05  ARQ-MINIMUM-OPENING-AMT     PIC S9(9)V99 COMP-3.
002300     05  FILLER                      PIC X(45).
