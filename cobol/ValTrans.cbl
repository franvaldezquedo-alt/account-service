000100******************************************************************
000200* THIS SUBPROGRAM HOLDS THE TRANSACTION VALIDATION RULES
000300* SHARED BY THE WITHDRAWAL UPDATE AND, WHEN IT IS EVENTUALLY
000400* WIRED UP, THE ACCOUNT-TO-ACCOUNT TRANSFER BATCH (STILL ON
000500* THE DRAWING BOARD AS OF THIS WRITING - SEE PROJECT NOTE
000600* 87-061).  CHECKS THE AMOUNT, THE AVAILABLE BALANCE AND, WHEN
000700* A TARGET ACCOUNT IS SUPPLIED, THAT IT DIFFERS FROM THE
000800* SOURCE ACCOUNT.
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 VALTRANS.
001300 AUTHOR.                     M L FERRIS.
001400 INSTALLATION.               MIDLAND TRUST BANK - EDP DIVISION.
001500 DATE-WRITTEN.               FEBRUARY 22, 1987.
001600 DATE-COMPILED.
001700 SECURITY.                   COMPANY CONFIDENTIAL -
001800                             INTERNAL USE ONLY.
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*    ----------
002200*    870222  MLF  0077  ORIGINAL PROGRAM, CALLED BY WDRAWUPD.
002300*    891015  MLF  0129  TARGET-ACCOUNT-NUMBER PARAMETER ADDED
002400*                       AHEAD OF THE PLANNED TRANSFER BATCH -
002500*                       OPTIONAL, SPACES WHEN NOT SUPPLIED.
002600*    981130  JKO  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                       PROGRAM, NO CHANGE REQUIRED.
002800******************************************************************
002900
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT                 DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION               SECTION.
003400 SOURCE-COMPUTER.            IBM-370.
003500 OBJECT-COMPUTER.            IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 DATA                        DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE             SECTION.
004300 01  WS-VALTRANS-WORK.
004400     05  WS-SAME-ACCOUNT-SW       PIC X(01)    VALUE "N".
004500         88  WS-SAME-ACCOUNT          VALUE "Y".
004600     05  WS-RETURN-CODE-DISPLAY   PIC 9(04)    VALUE ZERO.
004700     05  FILLER                   PIC X(04)    VALUE SPACES.
004800
004900*    RETURN CODE VIEWED AS TWO 2-DIGIT HALVES, USED BY THE
005000*    TRACE DISPLAY WHEN W01-TRACE-SWITCH IS TURNED ON IN
005100*    A TEST JCL OVERRIDE.
005200 01  WS-RETURN-CODE-DISPLAY-ALT REDEFINES
005300         WS-RETURN-CODE-DISPLAY.
005400     05  WS-RETCODE-HI            PIC 9(02).
005500     05  WS-RETCODE-LO            PIC 9(02).
005600
005700*-----------------------------------------------------------------
005800 LINKAGE                     SECTION.
005900*-----------------------------------------------------------------
006000*    LAYOUT MUST MATCH WS-VALTRANS-PARMS IN EVERY CALLING
006100*    PROGRAM.
006200 01  LINK-PARAMETERS.
006300     05  VTP-SOURCE-ACCT-NUMBER   PIC X(12).
006400     05  VTP-TARGET-ACCT-NUMBER   PIC X(12).
006500     05  VTP-AMOUNT               PIC S9(9)V99 COMP-3.
006600     05  VTP-SOURCE-BALANCE       PIC S9(9)V99 COMP-3.
006700     05  VTP-RETURN-CODE          PIC S9(04) COMP.
006800         88  VTP-VALID                VALUE 0.
006900         88  VTP-AMOUNT-INVALID       VALUE 1.
007000         88  VTP-INSUFFICIENT-FUNDS   VALUE 2.
007100         88  VTP-SAME-ACCOUNT-ERR     VALUE 3.
007200     05  FILLER                   PIC X(02)    VALUE SPACES.
007300
007400*    ACCOUNT-NUMBER PAIR VIEWED AS ONE 24-BYTE GROUP, USED BY
007500*    THE TRACE DISPLAY IN 300-CHECK-DIFFERENT-ACCOUNTS.
007600 01  LINK-PARAMETERS-ALT REDEFINES LINK-PARAMETERS.
007700     05  LPA-ACCOUNT-PAIR         PIC X(24).
007800     05  FILLER                   PIC X(18).
007900
008000*    AMOUNT AND SOURCE-BALANCE VIEWED AS ONE 12-BYTE PACKED
008100*    PAIR, USED BY THE SAME TRACE DISPLAY TO SHOW BOTH FIGURES
008200*    WITH ONE MOVE.
008300 01  LINK-PARAMETERS-AMTS REDEFINES LINK-PARAMETERS.
008400     05  FILLER                   PIC X(24).
008500     05  LPA-AMOUNT-PAIR          PIC X(12).
008600     05  FILLER                   PIC X(06).
008700
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009000*-----------------------------------------------------------------
009100* MAIN PROCEDURE - BUSINESS RULE 8.
009200*-----------------------------------------------------------------
009300 100-VALIDATE-TRANSACTION.
009400     SET VTP-VALID TO TRUE.
009500
009600     PERFORM 200-CHECK-AMOUNT.
009700     IF VTP-AMOUNT-INVALID
009800         GO TO 100-VALIDATE-TRANSACTION-EXIT
009900     END-IF.
010000
010100     PERFORM 300-CHECK-SUFFICIENT-FUNDS.
010200     IF VTP-INSUFFICIENT-FUNDS
010300         GO TO 100-VALIDATE-TRANSACTION-EXIT
010400     END-IF.
010500
010600     PERFORM 400-CHECK-DIFFERENT-ACCOUNTS.
010700
010800 100-VALIDATE-TRANSACTION-EXIT.
010900     MOVE VTP-RETURN-CODE TO WS-RETURN-CODE-DISPLAY.
011000     EXIT PROGRAM.
011100
011200*-----------------------------------------------------------------
011300* AMOUNT MUST BE GREATER THAN ZERO.
011400*-----------------------------------------------------------------
011500 200-CHECK-AMOUNT.
011600     IF VTP-AMOUNT NOT > ZERO
011700         SET VTP-AMOUNT-INVALID TO TRUE
011800     END-IF.
011900
012000*-----------------------------------------------------------------
012100* SOURCE BALANCE MUST COVER THE AMOUNT.
012200*-----------------------------------------------------------------
012300 300-CHECK-SUFFICIENT-FUNDS.
012400     IF VTP-SOURCE-BALANCE < VTP-AMOUNT
012500         SET VTP-INSUFFICIENT-FUNDS TO TRUE
012600     END-IF.
012700
012800*-----------------------------------------------------------------
012900* SOURCE AND TARGET ACCOUNT MUST DIFFER WHEN A TARGET IS
013000* SUPPLIED (TARGET IS SPACES ON A PLAIN WITHDRAWAL CALL).
013100*-----------------------------------------------------------------
013200 400-CHECK-DIFFERENT-ACCOUNTS.
013300     SET WS-SAME-ACCOUNT-SW TO "N".
013400     IF VTP-TARGET-ACCT-NUMBER = SPACES
013500         GO TO 400-CHECK-DIFFERENT-ACCOUNTS-EXIT
013600     END-IF.
013700     IF VTP-SOURCE-ACCT-NUMBER = VTP-TARGET-ACCT-NUMBER
013800         SET WS-SAME-ACCOUNT-SW TO "Y"
013900         SET VTP-SAME-ACCOUNT-ERR TO TRUE
014000     END-IF.
014100 400-CHECK-DIFFERENT-ACCOUNTS-EXIT.
014200     EXIT.
