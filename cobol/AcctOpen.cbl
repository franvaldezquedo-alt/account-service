000100******************************************************************
000200* THIS PROGRAM OPENS NEW DEPOSIT ACCOUNTS AGAINST A DAY'S
000300* ACCOUNT-OPENING REQUEST FEED, ENFORCING THE SHOP'S OPENING
000400* ELIGIBILITY RULES (MINIMUM OPENING BALANCE, ALLOWED ACCOUNT
000500* TYPE PER CUSTOMER TYPE, ONE-PER-TYPE LIMIT ON PERSONAL
000600* CUSTOMERS) AND POSTING THE RESULT OF EVERY REQUEST, GOOD OR
000700* BAD, TO THE DISPOSITION FILE FOR THE FRONT-END TO PICK UP.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 ACCTOPEN.
001200 AUTHOR.                     R T ASHWORTH.
001300 INSTALLATION.               MIDLAND TRUST BANK - EDP DIVISION.
001400 DATE-WRITTEN.               JUNE 13, 1985.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL -
001700                             INTERNAL USE ONLY.
001800*-----------------------------------------------------------------
001900*    CHANGE LOG
002000*    ----------
002100*    850613  RTA  0000  ORIGINAL PROGRAM, REPLACES THE MANUAL
002200*                       NEW-ACCOUNT REGISTER KEPT BY PLATFORM.
002300*    860204  RTA  0041  ADDED PYME CUSTOMER TYPE TO THE ALLOWED-
002400*                       ACCOUNT-TYPE TABLE (CURRENT ONLY).
002500*    870222  MLF  0077  ONE-ACCOUNT-PER-TYPE LIMIT ADDED FOR
002600*                       PERSONAL CUSTOMERS PER AUDIT FINDING.
002700*    880730  MLF  0103  ACCOUNT-REQUEST RECORD WIDENED - SEE
002800*                       COPYBOOK ACCTREQ CHANGE LOG.
002900*    910904  RTA  0188  MOVED ELIGIBILITY CHECKS OUT TO A
003000*                       CALLED SUBPROGRAM (VALACCT) SO THE
003100*                       SAME RULES CAN BE SHARED WITH THE NEW
003200*                       BANK-ACCOUNT AGGREGATE BATCH (SEE
003300*                       PROJECT NOTE 91-114).
003400*    940511  RTA  0201  VIP CUSTOMER TYPE ADDED.
003500*    981130  JKO  0244  Y2K - OPENING-DATE CONFIRMED CCYYMMDD
003600*                       THROUGHOUT, NO FIELD CHANGE REQUIRED.
003700*    990114  JKO  0246  Y2K SIGN-OFF.  RAN PARALLEL AGAINST
003800*                       PRIOR CYCLE, ZERO DIFFERENCES.
003900*    020308  DMP  0301  ACCOUNT-NUMBER SUFFIX GENERATOR CHANGED
004000*                       FROM A FLAT COUNTER TO TIME-OF-DAY
004100*                       DERIVED, DUPLICATE-SUFFIX COMPLAINTS
004200*                       FROM RECON (TICKET AR-2031).
004300******************************************************************
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            IBM-370.
005000 OBJECT-COMPUTER.            IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS ACO-RERUN-SWITCH
005400         ON STATUS IS ACO-RERUN-REQUESTED
005500         OFF STATUS IS ACO-NORMAL-RUN.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  ACCOUNT-REQUEST-FILE
006000             ASSIGN TO DDACCTRQ
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS FS-ACCOUNT-REQUEST.
006300
006400     SELECT  CUSTOMER-MASTER-FILE
006500             ASSIGN TO DDCUSTMS
006600             ORGANIZATION IS SEQUENTIAL
006700             FILE STATUS IS FS-CUSTOMER-MASTER.
006800
006900     SELECT  ACCOUNT-MASTER-FILE
007000             ASSIGN TO DDACCTMS
007100             ORGANIZATION IS RELATIVE
007200             ACCESS MODE IS DYNAMIC
007300             RELATIVE KEY IS WS-ACCT-RELKEY
007400             FILE STATUS IS FS-ACCOUNT-MASTER.
007500
007600     SELECT  DISPOSITION-FILE
007700             ASSIGN TO DDDISPOS
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS FS-DISPOSITION.
008000
008100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  ACCOUNT-REQUEST-FILE
008600     RECORD CONTAINS 95 CHARACTERS
008700     DATA RECORD IS ARQ-ACCOUNT-REQUEST-RECORD.
008800 COPY ACCTREQ.
008900
009000 FD  CUSTOMER-MASTER-FILE
009100     RECORD CONTAINS 40 CHARACTERS
009200     DATA RECORD IS CMR-CUSTOMER-MASTER-RECORD.
009300 COPY CUSTMAST.
009400
009500 FD  ACCOUNT-MASTER-FILE
009600     RECORD CONTAINS 70 CHARACTERS
009700     DATA RECORD IS ACM-ACCOUNT-MASTER-RECORD.
009800 COPY ACCTMAST.
009900
010000 FD  DISPOSITION-FILE
010100     RECORD CONTAINS 110 CHARACTERS
010200     DATA RECORD IS DSP-DISPOSITION-RECORD.
010300 COPY DISPREC.
010400
010500*-----------------------------------------------------------------
010600 WORKING-STORAGE             SECTION.
010700*-----------------------------------------------------------------
010800 01  SWITCHES-AND-COUNTERS.
010900     05  ARQ-EOF-SW              PIC X(01)    VALUE "N".
011000         88  ARQ-EOF                  VALUE "Y".
011100     05  CMR-EOF-SW              PIC X(01)    VALUE "N".
011200         88  CMR-EOF                  VALUE "Y".
011300     05  ACM-EOF-SW              PIC X(01)    VALUE "N".
011400         88  ACM-EOF                  VALUE "Y".
011500     05  WS-CUSTOMER-FOUND-SW    PIC X(01)    VALUE "N".
011600         88  WS-CUSTOMER-FOUND         VALUE "Y".
011700     05  WS-DUPLICATE-TYPE-SW    PIC X(01)    VALUE "N".
011800         88  WS-DUPLICATE-TYPE-FOUND   VALUE "Y".
011900     05  WS-READ-CNT             PIC S9(07) COMP    VALUE ZERO.
012000     05  WS-OPENED-CNT           PIC S9(07) COMP    VALUE ZERO.
012100     05  WS-REJECTED-CNT         PIC S9(07) COMP    VALUE ZERO.
012200     05  FILLER                  PIC X(04)    VALUE SPACES.
012300
012400 01  FILE-STATUS-AREA.
012500     05  FS-ACCOUNT-REQUEST      PIC X(02).
012600     05  FS-CUSTOMER-MASTER      PIC X(02).
012700     05  FS-ACCOUNT-MASTER       PIC X(02).
012800     05  FS-DISPOSITION          PIC X(02).
012900     05  FILLER                  PIC X(04)    VALUE SPACES.
013000
013100*    CUSTOMER MASTER LOADED TABLE - SEARCHED WITH SEARCH ALL,
013200*    THE INPUT FILE MUST ARRIVE IN ASCENDING DOCUMENT SEQUENCE.
013300 01  WS-CUSTOMER-TABLE.
013400     05  WS-CUSTOMER-ENTRY       OCCURS 5000 TIMES
013500                                 ASCENDING KEY IS WS-CUST-DOC
013600                                 INDEXED BY WS-CUST-IDX.
013700         10  WS-CUST-DOC         PIC X(20).
013800         10  WS-CUST-ID          PIC X(10).
013900         10  WS-CUST-TYPE        PIC X(10).
014000     05  FILLER                  PIC X(04)    VALUE SPACES.
014100 01  WS-CUSTOMER-COUNT           PIC S9(07) COMP    VALUE ZERO.
014200
014300*    ACCOUNT MASTER INDEX TABLE - ONE ENTRY PER RELATIVE RECORD
014400*    ON DDACCTMS, BUILT AT STARTUP SO ACCOUNT-NUMBER AND
014500*    CUSTOMER-ID LOOKUPS DO NOT REQUIRE INDEXED/KSDS ACCESS.
014600 01  WS-ACCOUNT-TABLE.
014700     05  WS-ACCOUNT-ENTRY        OCCURS 9999 TIMES
014800                                 INDEXED BY WS-ACCT-IDX.
014900         10  WS-ACCT-NUMBER      PIC X(12).
015000         10  WS-ACCT-CUST-ID     PIC X(10).
015100         10  WS-ACCT-TYPE-TBL    PIC X(10).
015200         10  WS-ACCT-RELNUM      PIC S9(07) COMP.
015300     05  FILLER                  PIC X(04)    VALUE SPACES.
015400 01  WS-ACCOUNT-COUNT            PIC S9(07) COMP    VALUE ZERO.
015500 01  WS-ACCT-RELKEY              PIC S9(07) COMP    VALUE ZERO.
015600
015700*    ACCOUNT NUMBER GENERATION WORK AREA.
015800 01  WS-NEW-ACCOUNT-NUMBER.
015900     05  WS-NEWACCT-PREFIX       PIC X(04)    VALUE "ACC-".
016000     05  WS-NEWACCT-SUFFIX       PIC X(08).
016100     05  FILLER                  PIC X(02)    VALUE SPACES.
016200 01  WS-TIME-OF-DAY.
016300     05  WS-TOD-HHMMSS           PIC 9(06).
016400     05  WS-TOD-HUNDREDTHS       PIC 9(02).
016500 01  WS-TOD-ALT REDEFINES WS-TIME-OF-DAY.
016600     05  WS-TOD-DIGITS           PIC 9(08).
016700
016800*    RUN DATE, USED TO STAMP THE OPENING-DATE OF EVERY NEW
016900*    ACCOUNT MASTER RECORD CREATED THIS RUN.
017000 01  WS-RUN-DATE.
017100     05  WS-RUN-CCYY             PIC 9(04).
017200     05  WS-RUN-MM               PIC 9(02).
017300     05  WS-RUN-DD               PIC 9(02).
017400
017500*    LINKAGE PASSED TO VALACCT (ACCOUNT ELIGIBILITY SUBPROGRAM).
017600*    LAYOUT MUST MATCH VALACCT'S LINKAGE SECTION EXACTLY.
017700 01  WS-VALACCT-PARMS.
017800     05  VAP-CUSTOMER-TYPE       PIC X(10).
017900     05  VAP-ACCOUNT-TYPE        PIC X(10).
018000     05  VAP-INITIAL-BALANCE     PIC S9(9)V99 COMP-3.
018100     05  VAP-MINIMUM-OPENING-AMT PIC S9(9)V99 COMP-3.
018200     05  VAP-RETURN-CODE         PIC S9(04) COMP.
018300         88  VAP-ELIGIBLE            VALUE 0.
018400         88  VAP-MIN-BALANCE-ERR     VALUE 1.
018500         88  VAP-TYPE-NOT-ALLOWED    VALUE 2.
018600     05  FILLER                  PIC X(02)    VALUE SPACES.
018700
018800*    DISPOSITION BUILD AREA - EVERY ACCEPT/REJECT PATH LOADS
018900*    THIS GROUP AND THEN PERFORMS 400-WRITE-DISPOSITION, WHICH
019000*    MOVES IT INTO THE FD RECORD AND WRITES IT.
019100 01  WS-DISPOSITION-WORK.
019200     05  WS-DSP-CORR-ID          PIC X(20).
019300     05  WS-DSP-RESPONSE         PIC 9(03).
019400     05  WS-DSP-MESSAGE          PIC X(60).
019500     05  WS-DSP-ENTITY           PIC X(20).
019600     05  FILLER                  PIC X(04)    VALUE SPACES.
019700
019800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019900 PROCEDURE                   DIVISION.
020000*-----------------------------------------------------------------
020100* MAIN LINE
020200*-----------------------------------------------------------------
020300 100-ACCOUNT-OPEN.
020400     PERFORM 200-INITIATE-ACCOUNT-OPEN.
020500     PERFORM 200-PROCEED-ACCOUNT-OPEN UNTIL ARQ-EOF.
020600     PERFORM 200-TERMINATE-ACCOUNT-OPEN.
020700
020800     STOP RUN.
020900
021000******************************************************************
021100* OPEN FILES, LOAD THE CUSTOMER AND ACCOUNT TABLES, PRIME THE
021200* FIRST READ OF THE REQUEST FEED.
021300*-----------------------------------------------------------------
021400 200-INITIATE-ACCOUNT-OPEN.
021500     PERFORM 300-OPEN-ALL-FILES.
021600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021700     PERFORM 300-LOAD-CUSTOMER-TABLE THRU 300-LOAD-CUSTOMER-EXIT.
021800     PERFORM 300-LOAD-ACCOUNT-TABLE THRU 300-LOAD-ACCOUNT-EXIT.
021900     PERFORM 300-GET-RUN-DATE.
022000     PERFORM 300-READ-ACCOUNT-REQUEST.
022100
022200*-----------------------------------------------------------------
022300* PROCESS ONE ACCOUNT-OPENING REQUEST, READ THE NEXT.
022400*-----------------------------------------------------------------
022500 200-PROCEED-ACCOUNT-OPEN.
022600     PERFORM 300-PROCESS-REQUEST THRU 300-PROCESS-REQUEST-EXIT.
022700     PERFORM 300-READ-ACCOUNT-REQUEST.
022800
022900*-----------------------------------------------------------------
023000* CLOSE FILES AND DISPLAY END-OF-JOB COUNTS.
023100*-----------------------------------------------------------------
023200 200-TERMINATE-ACCOUNT-OPEN.
023300     PERFORM 300-CLOSE-ALL-FILES.
023400     PERFORM 300-DISPLAY-END-OF-JOB.
023500
023600******************************************************************
023700 300-OPEN-ALL-FILES.
023800     OPEN    INPUT   ACCOUNT-REQUEST-FILE
023900             INPUT   CUSTOMER-MASTER-FILE
024000             I-O     ACCOUNT-MASTER-FILE
024100             OUTPUT  DISPOSITION-FILE.
024200
024300*-----------------------------------------------------------------
024400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
024500     INITIALIZE SWITCHES-AND-COUNTERS.
024600     IF ACO-RERUN-REQUESTED
024700         DISPLAY "ACCTOPEN - RERUN SWITCH ON, NO SPECIAL ACTION"
024800     END-IF.
024900
025000*-----------------------------------------------------------------
025100* LOAD THE ENTIRE CUSTOMER MASTER INTO WS-CUSTOMER-TABLE SO
025200* 400-LOOKUP-CUSTOMER CAN USE SEARCH ALL.  FILE MUST ARRIVE IN
025300* ASCENDING CUSTOMER-DOCUMENT SEQUENCE.
025400*-----------------------------------------------------------------
025500 300-LOAD-CUSTOMER-TABLE.
025600     READ CUSTOMER-MASTER-FILE
025700         AT END      SET CMR-EOF TO TRUE
025800                     GO TO 300-LOAD-CUSTOMER-EXIT
025900     END-READ.
026000     IF WS-CUSTOMER-COUNT NOT LESS THAN 5000
026100         DISPLAY "ACCTOPEN - CUSTOMER TABLE FULL, RUN ABORTED"
026200         GO TO 300-LOAD-CUSTOMER-EXIT
026300     END-IF.
026400     ADD 1 TO WS-CUSTOMER-COUNT.
026500     SET WS-CUST-IDX TO WS-CUSTOMER-COUNT.
026600     MOVE CMR-CUSTOMER-DOCUMENT TO WS-CUST-DOC (WS-CUST-IDX).
026700     MOVE CMR-CUSTOMER-ID       TO WS-CUST-ID  (WS-CUST-IDX).
026800     MOVE CMR-CUSTOMER-TYPE     TO WS-CUST-TYPE (WS-CUST-IDX).
026900     GO TO 300-LOAD-CUSTOMER-TABLE.
027000 300-LOAD-CUSTOMER-EXIT.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400* LOAD THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE, ONE ENTRY PER
027500* RELATIVE RECORD NUMBER, SO CUSTOMER-ID LOOKUPS (RULE 3) DO
027600* NOT REQUIRE A FULL FILE RESCAN.
027700*-----------------------------------------------------------------
027800 300-LOAD-ACCOUNT-TABLE.
027900     MOVE 1 TO WS-ACCT-RELKEY.
028000     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
028100 300-LOAD-ACCOUNT-LOOP.
028200     IF ACM-EOF
028300         GO TO 300-LOAD-ACCOUNT-EXIT
028400     END-IF.
028500     ADD 1 TO WS-ACCOUNT-COUNT.
028600     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT.
028700     MOVE ACM-ACCOUNT-NUMBER TO WS-ACCT-NUMBER  (WS-ACCT-IDX).
028800     MOVE ACM-CUSTOMER-ID    TO WS-ACCT-CUST-ID (WS-ACCT-IDX).
028900     MOVE ACM-ACCOUNT-TYPE   TO WS-ACCT-TYPE-TBL (WS-ACCT-IDX).
029000     MOVE WS-ACCT-RELKEY     TO WS-ACCT-RELNUM  (WS-ACCT-IDX).
029100     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
029200     GO TO 300-LOAD-ACCOUNT-LOOP.
029300 300-LOAD-ACCOUNT-EXIT.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700* OBTAIN TODAY'S DATE FOR STAMPING NEW ACCOUNT MASTER RECORDS.
029800*-----------------------------------------------------------------
029900 300-GET-RUN-DATE.
030000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
030100
030200*-----------------------------------------------------------------
030300 300-READ-ACCOUNT-REQUEST.
030400     READ ACCOUNT-REQUEST-FILE
030500         AT END      SET ARQ-EOF TO TRUE
030600         NOT AT END  ADD 1 TO WS-READ-CNT
030700     END-READ.
030800
030900******************************************************************
031000* PER-REQUEST PROCESSING - STEPS 2 THROUGH 6 OF THE ACCOUNT
031100* OPENING BATCH FLOW.  EACH REJECT PATH WRITES A DISPOSITION
031200* AND JUMPS TO THE EXIT PARAGRAPH, SKIPPING THE REMAINING
031300* CHECKS FOR THIS REQUEST.
031400*-----------------------------------------------------------------
031500 300-PROCESS-REQUEST.
031600     MOVE ARQ-CUSTOMER-DOCUMENT TO WS-DSP-CORR-ID.
031700     PERFORM 400-LOOKUP-CUSTOMER.
031800     IF NOT WS-CUSTOMER-FOUND
031900         MOVE 400 TO WS-DSP-RESPONSE
032000         MOVE "Customer not found" TO WS-DSP-MESSAGE
032100         MOVE SPACES TO WS-DSP-ENTITY
032200         PERFORM 400-WRITE-DISPOSITION
032300         ADD 1 TO WS-REJECTED-CNT
032400         GO TO 300-PROCESS-REQUEST-EXIT
032500     END-IF.
032600
032700     PERFORM 400-CALL-ACCOUNT-VALIDATION.
032800     IF VAP-MIN-BALANCE-ERR
032900         MOVE 400 TO WS-DSP-RESPONSE
033000         MOVE "Initial balance below minimum opening amount"
033100             TO WS-DSP-MESSAGE
033200         MOVE SPACES TO WS-DSP-ENTITY
033300         PERFORM 400-WRITE-DISPOSITION
033400         ADD 1 TO WS-REJECTED-CNT
033500         GO TO 300-PROCESS-REQUEST-EXIT
033600     END-IF.
033700     IF VAP-TYPE-NOT-ALLOWED
033800         MOVE 400 TO WS-DSP-RESPONSE
033900         MOVE "Account type not allowed for customer type"
034000             TO WS-DSP-MESSAGE
034100         MOVE SPACES TO WS-DSP-ENTITY
034200         PERFORM 400-WRITE-DISPOSITION
034300         ADD 1 TO WS-REJECTED-CNT
034400         GO TO 300-PROCESS-REQUEST-EXIT
034500     END-IF.
034600
034700     PERFORM 400-CHECK-DUPLICATE-TYPE THRU
034800             400-CHECK-DUPLICATE-EXIT.
034900     IF WS-DUPLICATE-TYPE-FOUND
035000         MOVE 400 TO WS-DSP-RESPONSE
035100         MOVE "Customer already has this account type"
035200             TO WS-DSP-MESSAGE
035300         MOVE SPACES TO WS-DSP-ENTITY
035400         PERFORM 400-WRITE-DISPOSITION
035500         ADD 1 TO WS-REJECTED-CNT
035600         GO TO 300-PROCESS-REQUEST-EXIT
035700     END-IF.
035800
035900     PERFORM 400-OPEN-NEW-ACCOUNT.
036000 300-PROCESS-REQUEST-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400 300-CLOSE-ALL-FILES.
036500     CLOSE   ACCOUNT-REQUEST-FILE
036600             CUSTOMER-MASTER-FILE
036700             ACCOUNT-MASTER-FILE
036800             DISPOSITION-FILE.
036900
037000*-----------------------------------------------------------------
037100 300-DISPLAY-END-OF-JOB.
037200     DISPLAY "ACCTOPEN - REQUESTS READ    " WS-READ-CNT.
037300     DISPLAY "ACCTOPEN - ACCOUNTS OPENED   " WS-OPENED-CNT.
037400     DISPLAY "ACCTOPEN - REQUESTS REJECTED " WS-REJECTED-CNT.
037500
037600******************************************************************
037700* READ THE NEXT ACCOUNT MASTER RECORD SEQUENTIALLY (USED ONLY
037800* WHILE LOADING THE TABLE AT STARTUP).
037900*-----------------------------------------------------------------
038000 400-READ-ACCOUNT-MASTER-NEXT.
038100     READ ACCOUNT-MASTER-FILE NEXT RECORD
038200         AT END      SET ACM-EOF TO TRUE
038300         NOT AT END  ADD 1 TO WS-ACCT-RELKEY
038400     END-READ.
038500
038600*-----------------------------------------------------------------
038700* BUSINESS RULE - CUSTOMER LOOKUP (BATCH FLOW STEP 2).
038800*-----------------------------------------------------------------
038900 400-LOOKUP-CUSTOMER.
039000     SET WS-CUSTOMER-FOUND-SW TO "N".
039100     IF WS-CUSTOMER-COUNT > 0
039200         SEARCH ALL WS-CUSTOMER-ENTRY
039300             WHEN WS-CUST-DOC (WS-CUST-IDX) =
039400                  ARQ-CUSTOMER-DOCUMENT
039500                 SET WS-CUSTOMER-FOUND-SW TO "Y"
039600         END-SEARCH
039700     END-IF.
039800
039900*-----------------------------------------------------------------
040000* CALL THE SHARED ACCOUNT-OPENING ELIGIBILITY SUBPROGRAM
040100* (BUSINESS RULES 1 AND 2).
040200*-----------------------------------------------------------------
040300 400-CALL-ACCOUNT-VALIDATION.
040400     MOVE WS-CUST-TYPE (WS-CUST-IDX)   TO VAP-CUSTOMER-TYPE.
040500     MOVE ARQ-ACCOUNT-TYPE             TO VAP-ACCOUNT-TYPE.
040600     MOVE ARQ-INITIAL-BALANCE          TO VAP-INITIAL-BALANCE.
040700     MOVE ARQ-MINIMUM-OPENING-AMT      TO VAP-MINIMUM-OPENING-AMT.
040800     CALL "VALACCT" USING WS-VALACCT-PARMS.
040900
041000*-----------------------------------------------------------------
041100* BUSINESS RULE 3 - ONE-ACCOUNT-PER-TYPE LIMIT, PERSONAL ONLY.
041200* INDEXED LOOKUP, NOT AN INLINE PERFORM - THE SAME GO TO STYLE
041300* USED BY THE TABLE LOADERS ABOVE.
041400*-----------------------------------------------------------------
041500 400-CHECK-DUPLICATE-TYPE.
041600     SET WS-DUPLICATE-TYPE-SW TO "N".
041700     IF WS-CUST-TYPE (WS-CUST-IDX) NOT = "PERSONAL  "
041800         GO TO 400-CHECK-DUPLICATE-EXIT
041900     END-IF.
042000     IF WS-ACCOUNT-COUNT = 0
042100         GO TO 400-CHECK-DUPLICATE-EXIT
042200     END-IF.
042300     SET WS-ACCT-IDX TO 1.
042400 400-CHECK-DUPLICATE-LOOP.
042500     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
042600         GO TO 400-CHECK-DUPLICATE-EXIT
042700     END-IF.
042800     IF WS-ACCT-CUST-ID (WS-ACCT-IDX) = WS-CUST-ID (WS-CUST-IDX)
042900        AND WS-ACCT-TYPE-TBL (WS-ACCT-IDX) = ARQ-ACCOUNT-TYPE
043000         SET WS-DUPLICATE-TYPE-SW TO "Y"
043100         GO TO 400-CHECK-DUPLICATE-EXIT
043200     END-IF.
043300     SET WS-ACCT-IDX UP BY 1.
043400     GO TO 400-CHECK-DUPLICATE-LOOP.
043500 400-CHECK-DUPLICATE-EXIT.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900* BATCH FLOW STEP 6 - GENERATE THE NEW ACCOUNT, WRITE THE
044000* ACCOUNT MASTER AND THE SUCCESS DISPOSITION.
044100*-----------------------------------------------------------------
044200 400-OPEN-NEW-ACCOUNT.
044300     PERFORM 400-GENERATE-ACCOUNT-NUMBER.
044400     INITIALIZE ACM-ACCOUNT-MASTER-RECORD.
044500     MOVE WS-NEW-ACCOUNT-NUMBER      TO ACM-ACCOUNT-NUMBER.
044600     MOVE ARQ-ACCOUNT-TYPE           TO ACM-ACCOUNT-TYPE.
044700     MOVE WS-CUST-ID (WS-CUST-IDX)   TO ACM-CUSTOMER-ID.
044800     MOVE WS-RUN-CCYY                TO ACM-OPEN-CCYY.
044900     MOVE WS-RUN-MM                  TO ACM-OPEN-MM.
045000     MOVE WS-RUN-DD                  TO ACM-OPEN-DD.
045100     MOVE ARQ-INITIAL-BALANCE        TO ACM-BALANCE.
045200     MOVE ARQ-MAINTENANCE-FEE        TO ACM-MAINTENANCE-FEE.
045300     MOVE ARQ-MOVEMENT-LIMIT         TO ACM-CANT-MOVEMENTS.
045400     MOVE ARQ-MINIMUM-OPENING-AMT    TO ACM-MINIMUM-OPENING-AMT.
045500     SET ACM-STATUS-ACTIVE           TO TRUE.
045600     ADD 1 TO WS-ACCOUNT-COUNT.
045700     MOVE WS-ACCOUNT-COUNT TO WS-ACCT-RELKEY.
045800     WRITE ACM-ACCOUNT-MASTER-RECORD
045900         INVALID KEY
046000             DISPLAY "ACCTOPEN - WRITE FAILED, ACCT MASTER FULL"
046100     END-WRITE.
046200     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT.
046300     MOVE ACM-ACCOUNT-NUMBER TO WS-ACCT-NUMBER  (WS-ACCT-IDX).
046400     MOVE ACM-CUSTOMER-ID    TO WS-ACCT-CUST-ID (WS-ACCT-IDX).
046500     MOVE ACM-ACCOUNT-TYPE   TO WS-ACCT-TYPE-TBL (WS-ACCT-IDX).
046600     MOVE WS-ACCT-RELKEY     TO WS-ACCT-RELNUM  (WS-ACCT-IDX).
046700     MOVE 200 TO WS-DSP-RESPONSE.
046800     MOVE "Bank account created successfully" TO WS-DSP-MESSAGE.
046900     MOVE WS-NEW-ACCOUNT-NUMBER TO WS-DSP-ENTITY.
047000     PERFORM 400-WRITE-DISPOSITION.
047100     ADD 1 TO WS-OPENED-CNT.
047200
047300*-----------------------------------------------------------------
047400* BUILD A NEW ACCOUNT NUMBER - "ACC-" PLUS AN 8-DIGIT SUFFIX
047500* DERIVED FROM TIME OF DAY (TICKET AR-2031).
047600*-----------------------------------------------------------------
047700 400-GENERATE-ACCOUNT-NUMBER.
047800     ACCEPT WS-TIME-OF-DAY FROM TIME.
047900     MOVE WS-TOD-DIGITS TO WS-NEWACCT-SUFFIX.
048000
048100*-----------------------------------------------------------------
048200* COMMON DISPOSITION WRITER - CALLED FROM EVERY ACCEPT/REJECT
048300* PATH ABOVE.  BUILDS THE FD RECORD FROM THE WORK AREA SO THE
048400* FILLER BYTES ARE ALWAYS RESET TO SPACES FIRST.
048500*-----------------------------------------------------------------
048600 400-WRITE-DISPOSITION.
048700     INITIALIZE DSP-DISPOSITION-RECORD.
048800     MOVE WS-DSP-CORR-ID  TO DSP-CORRELATION-ID.
048900     MOVE WS-DSP-RESPONSE TO DSP-COD-RESPONSE.
049000     MOVE WS-DSP-MESSAGE  TO DSP-MESSAGE-RESPONSE.
049100     MOVE WS-DSP-ENTITY   TO DSP-COD-ENTITY.
049200     WRITE DSP-DISPOSITION-RECORD.
