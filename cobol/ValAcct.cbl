000100******************************************************************
000200* THIS SUBPROGRAM HOLDS THE ACCOUNT-OPENING ELIGIBILITY RULES
000300* SHARED BY ACCTOPEN AND, WHEN IT WAS STILL RUN, THE BANK-
000400* ACCOUNT AGGREGATE JOB (PROJECT NOTE 91-114).  PULLED OUT OF
000500* ACCTOPEN SO BOTH CALLERS CHECK MINIMUM OPENING BALANCE AND
000600* ALLOWED ACCOUNT TYPE THE SAME WAY.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 VALACCT.
001100 AUTHOR.                     R T ASHWORTH.
001200 INSTALLATION.               MIDLAND TRUST BANK - EDP DIVISION.
001300 DATE-WRITTEN.               SEPTEMBER 4, 1991.
001400 DATE-COMPILED.
001500 SECURITY.                   COMPANY CONFIDENTIAL -
001600                             INTERNAL USE ONLY.
001700*-----------------------------------------------------------------
001800*    CHANGE LOG
001900*    ----------
002000*    910904  RTA  0188  ORIGINAL PROGRAM, RULES LIFTED OUT OF
002100*                       ACCTOPEN PARAGRAPH 400-VALIDATE-ACCOUNT.
002200*    940511  RTA  0201  VIP CUSTOMER TYPE ADDED - SAVINGS OR
002300*                       CURRENT ALLOWED.
002400*    981130  JKO  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                       PROGRAM, NO CHANGE REQUIRED.
002600******************************************************************
002700
002800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002900 ENVIRONMENT                 DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION               SECTION.
003200 SOURCE-COMPUTER.            IBM-370.
003300 OBJECT-COMPUTER.            IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 DATA                        DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE             SECTION.
004100 01  WS-CUSTOMER-TYPE-UC          PIC X(10).
004200 01  WS-CUSTOMER-TYPE-UC-ALT REDEFINES WS-CUSTOMER-TYPE-UC.
004300     05  WS-CUST-TYPE-FIRST-CHAR  PIC X(01).
004400     05  FILLER                   PIC X(09).
004500 01  WS-ACCOUNT-TYPE-UC           PIC X(10).
004600 01  WS-ACCOUNT-TYPE-UC-ALT REDEFINES WS-ACCOUNT-TYPE-UC.
004700     05  WS-ACCT-TYPE-FIRST-CHAR  PIC X(01).
004800     05  FILLER                   PIC X(09).
004900 01  WS-COMPARE-WORK.
005000     05  WS-TYPE-MATCH-SW         PIC X(01)    VALUE "N".
005100         88  WS-TYPE-MATCH            VALUE "Y".
005200     05  FILLER                   PIC X(04)    VALUE SPACES.
005300
005400*-----------------------------------------------------------------
005500 LINKAGE                     SECTION.
005600*-----------------------------------------------------------------
005700*    LAYOUT MUST MATCH WS-VALACCT-PARMS IN EVERY CALLING PROGRAM.
005800 01  LINK-PARAMETERS.
005900     05  VAP-CUSTOMER-TYPE        PIC X(10).
006000     05  VAP-ACCOUNT-TYPE         PIC X(10).
006100     05  VAP-INITIAL-BALANCE      PIC S9(9)V99 COMP-3.
006200     05  VAP-MINIMUM-OPENING-AMT  PIC S9(9)V99 COMP-3.
006300     05  VAP-RETURN-CODE          PIC S9(04) COMP.
006400         88  VAP-ELIGIBLE             VALUE 0.
006500         88  VAP-MIN-BALANCE-ERR      VALUE 1.
006600         88  VAP-TYPE-NOT-ALLOWED     VALUE 2.
006700     05  FILLER                   PIC X(02)    VALUE SPACES.
006800
006900*    COLUMNAR ALIAS OF THE TWO TYPE FIELDS, USED BY THE
007000*    04-LEVEL DIAGNOSTIC DUMP (UPSI TRACE SWITCH, NEVER WIRED
007100*    UP IN THIS SHOP) TO PRINT BOTH ON A SINGLE TRACE LINE.
007200 01  LINK-PARAMETERS-ALT REDEFINES LINK-PARAMETERS.
007300     05  LPA-TYPES-GROUP          PIC X(20).
007400     05  FILLER                   PIC X(18).
007500
007600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007800*-----------------------------------------------------------------
007900* MAIN PROCEDURE - BUSINESS RULES 1 AND 2.
008000*-----------------------------------------------------------------
008100 100-VALIDATE-ACCOUNT-OPENING.
008200     SET VAP-ELIGIBLE TO TRUE.
008300     MOVE VAP-CUSTOMER-TYPE TO WS-CUSTOMER-TYPE-UC.
008400     MOVE VAP-ACCOUNT-TYPE  TO WS-ACCOUNT-TYPE-UC.
008500     INSPECT WS-CUSTOMER-TYPE-UC CONVERTING
008600         "abcdefghijklmnopqrstuvwxyz" TO
008700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800     INSPECT WS-ACCOUNT-TYPE-UC CONVERTING
008900         "abcdefghijklmnopqrstuvwxyz" TO
009000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100
009200     IF VAP-INITIAL-BALANCE < VAP-MINIMUM-OPENING-AMT
009300         SET VAP-MIN-BALANCE-ERR TO TRUE
009400         GO TO 100-VALIDATE-ACCOUNT-OPENING-EXIT
009500     END-IF.
009600
009700     PERFORM 200-CHECK-ALLOWED-TYPE.
009800     IF NOT WS-TYPE-MATCH
009900         SET VAP-TYPE-NOT-ALLOWED TO TRUE
010000     END-IF.
010100
010200 100-VALIDATE-ACCOUNT-OPENING-EXIT.
010300     EXIT PROGRAM.
010400
010500*-----------------------------------------------------------------
010600* BUSINESS RULE 2 - ALLOWED ACCOUNT TYPE PER CUSTOMER TYPE.
010700* PERSONAL    - SAVINGS, CURRENT OR FIXED_TERM.
010800* BUSINESS/PYME - CURRENT ONLY.
010900* VIP         - SAVINGS OR CURRENT.
011000* ANYTHING ELSE, OR EITHER FIELD BLANK - NOT ALLOWED.
011100*-----------------------------------------------------------------
011200 200-CHECK-ALLOWED-TYPE.
011300     SET WS-TYPE-MATCH-SW TO "N".
011400     IF WS-CUST-TYPE-FIRST-CHAR = SPACE OR
011500        WS-ACCT-TYPE-FIRST-CHAR = SPACE
011600         GO TO 200-CHECK-ALLOWED-TYPE-EXIT
011700     END-IF.
011800
011900     IF WS-CUSTOMER-TYPE-UC = "PERSONAL  "
012000         IF WS-ACCOUNT-TYPE-UC = "SAVINGS   " OR
012100            WS-ACCOUNT-TYPE-UC = "CURRENT   " OR
012200            WS-ACCOUNT-TYPE-UC = "FIXED_TERM"
012300             SET WS-TYPE-MATCH-SW TO "Y"
012400         END-IF
012500         GO TO 200-CHECK-ALLOWED-TYPE-EXIT
012600     END-IF.
012700
012800     IF WS-CUSTOMER-TYPE-UC = "BUSINESS  " OR
012900        WS-CUSTOMER-TYPE-UC = "PYME      "
013000         IF WS-ACCOUNT-TYPE-UC = "CURRENT   "
013100             SET WS-TYPE-MATCH-SW TO "Y"
013200         END-IF
013300         GO TO 200-CHECK-ALLOWED-TYPE-EXIT
013400     END-IF.
013500
013600     IF WS-CUSTOMER-TYPE-UC = "VIP       "
013700         IF WS-ACCOUNT-TYPE-UC = "SAVINGS   " OR
013800            WS-ACCOUNT-TYPE-UC = "CURRENT   "
013900             SET WS-TYPE-MATCH-SW TO "Y"
014000         END-IF
014100     END-IF.
014200
014300 200-CHECK-ALLOWED-TYPE-EXIT.
014400     EXIT.
