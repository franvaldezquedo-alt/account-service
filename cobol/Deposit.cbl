000100******************************************************************
000200* THIS PROGRAM APPLIES A DAY'S DEPOSIT REQUEST FEED AGAINST THE
000300* ACCOUNT MASTER, ENFORCES THE AMOUNT AND ACTIVE-ACCOUNT EDITS,
000400* APPENDS A TRANSACTION LOG RECORD FOR EVERY DEPOSIT POSTED, AND
000500* WRITES A DISPOSITION RECORD FOR EVERY REQUEST, GOOD OR BAD.
000600******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 DEPOSTPO.
001000 AUTHOR.                     M L FERRIS.
001100 INSTALLATION.               MIDLAND TRUST BANK - EDP DIVISION.
001200 DATE-WRITTEN.               FEBRUARY 22, 1987.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL -
001500                             INTERNAL USE ONLY.
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*    ----------
001900*    870222  MLF  0077  ORIGINAL PROGRAM, COMPANION TO WDRAWUPD.
002000*    891015  MLF  0129  DEFAULT DESCRIPTION "CASH DEPOSIT" ADDED
002100*                       WHEN THE REQUEST RECORD ARRIVES BLANK -
002200*                       SEE COPYBOOK DEPREQ CHANGE LOG.
002300*    960307  RTA  0219  ACCOUNT LOOKUP CHANGED FROM A FULL FILE
002400*                       RESCAN TO THE IN-MEMORY INDEX TABLE
002500*                       (SAME FIX AS WDRAWUPD, TICKET 0219).
002600*    981130  JKO  0244  Y2K REMEDIATION - TRANSACTION-DATE NOW
002700*                       STAMPED AS A FULL CCYYMMDDHHMMSS
002800*                       TIMESTAMP.  SEE COPYBOOK TXNLOG CHANGE
002900*                       LOG.
003000*    990225  JKO  0249  Y2K SIGN-OFF.  RAN PARALLEL AGAINST
003100*                       PRIOR CYCLE, ZERO DIFFERENCES.
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-370.
003900 OBJECT-COMPUTER.            IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS DEP-RERUN-SWITCH
004300         ON STATUS IS DEP-RERUN-REQUESTED
004400         OFF STATUS IS DEP-NORMAL-RUN.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT  DEPOSIT-REQUEST-FILE
004900             ASSIGN TO DDDEPREQ
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS FS-DEPOSIT-REQUEST.
005200
005300     SELECT  ACCOUNT-MASTER-FILE
005400             ASSIGN TO DDACCTMS
005500             ORGANIZATION IS RELATIVE
005600             ACCESS MODE IS DYNAMIC
005700             RELATIVE KEY IS WS-ACCT-RELKEY
005800             FILE STATUS IS FS-ACCOUNT-MASTER.
005900
006000     SELECT  TRANSACTION-LOG-FILE
006100             ASSIGN TO DDTXNLOG
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS FS-TRANSACTION-LOG.
006400
006500     SELECT  DISPOSITION-FILE
006600             ASSIGN TO DDDISPOS
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS FS-DISPOSITION.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  DEPOSIT-REQUEST-FILE
007500     RECORD CONTAINS 64 CHARACTERS
007600     DATA RECORD IS DEP-DEPOSIT-REQUEST-RECORD.
007700 COPY DEPREQ.
007800
007900 FD  ACCOUNT-MASTER-FILE
008000     RECORD CONTAINS 70 CHARACTERS
008100     DATA RECORD IS ACM-ACCOUNT-MASTER-RECORD.
008200 COPY ACCTMAST.
008300
008400 FD  TRANSACTION-LOG-FILE
008500     RECORD CONTAINS 110 CHARACTERS
008600     DATA RECORD IS TXL-TRANSACTION-LOG-RECORD.
008700 COPY TXNLOG.
008800
008900 FD  DISPOSITION-FILE
009000     RECORD CONTAINS 110 CHARACTERS
009100     DATA RECORD IS DSP-DISPOSITION-RECORD.
009200 COPY DISPREC.
009300
009400*-----------------------------------------------------------------
009500 WORKING-STORAGE             SECTION.
009600*-----------------------------------------------------------------
009700 01  SWITCHES-AND-COUNTERS.
009800     05  DEP-EOF-SW              PIC X(01)    VALUE "N".
009900         88  DEP-EOF                  VALUE "Y".
010000     05  ACM-EOF-SW              PIC X(01)    VALUE "N".
010100         88  ACM-EOF                  VALUE "Y".
010200     05  WS-REQUEST-VALID-SW     PIC X(01)    VALUE "N".
010300         88  WS-REQUEST-VALID         VALUE "Y".
010400     05  WS-ACCOUNT-FOUND-SW     PIC X(01)    VALUE "N".
010500         88  WS-ACCOUNT-FOUND         VALUE "Y".
010600     05  WS-READ-CNT             PIC S9(07) COMP    VALUE ZERO.
010700     05  WS-POSTED-CNT           PIC S9(07) COMP    VALUE ZERO.
010800     05  WS-REJECTED-CNT         PIC S9(07) COMP    VALUE ZERO.
010900     05  FILLER                  PIC X(04)    VALUE SPACES.
011000
011100 01  FILE-STATUS-AREA.
011200     05  FS-DEPOSIT-REQUEST      PIC X(02).
011300     05  FS-ACCOUNT-MASTER       PIC X(02).
011400     05  FS-TRANSACTION-LOG      PIC X(02).
011500     05  FS-DISPOSITION          PIC X(02).
011600     05  FILLER                  PIC X(04)    VALUE SPACES.
011700
011800*    ACCOUNT MASTER INDEX TABLE - ONE ENTRY PER RELATIVE RECORD
011900*    ON DDACCTMS, BUILT AT STARTUP.  NOT IN ACCOUNT-NUMBER
012000*    SEQUENCE, SO 400-LOOKUP-ACCOUNT SCANS IT LINEARLY.
012100 01  WS-ACCOUNT-TABLE.
012200     05  WS-ACCOUNT-ENTRY        OCCURS 9999 TIMES
012300                                 INDEXED BY WS-ACCT-IDX.
012400         10  WS-ACCT-NUMBER      PIC X(12).
012500         10  WS-ACCT-RELNUM      PIC S9(07) COMP.
012600     05  FILLER                  PIC X(04)    VALUE SPACES.
012700 01  WS-ACCOUNT-COUNT            PIC S9(07) COMP    VALUE ZERO.
012800 01  WS-ACCT-RELKEY              PIC S9(07) COMP    VALUE ZERO.
012900 01  WS-FOUND-RELKEY             PIC S9(07) COMP    VALUE ZERO.
013000
013100*    RUN DATE/TIME - USED TO STAMP THE TRANSACTION LOG RECORD
013200*    AND TO BUILD THE TX- TRANSACTION ID.
013300 01  WS-RUN-DATE.
013400     05  WS-RUN-CCYY             PIC 9(04).
013500     05  WS-RUN-MM               PIC 9(02).
013600     05  WS-RUN-DD               PIC 9(02).
013700 01  WS-RUN-TIME.
013800     05  WS-RUN-HHMMSS           PIC 9(06).
013900     05  WS-RUN-HUNDREDTHS       PIC 9(02).
014000 01  WS-RUN-TIMESTAMP.
014100     05  WS-TS-CCYYMMDD          PIC 9(08).
014200     05  WS-TS-HHMMSS            PIC 9(06).
014300 01  WS-NEW-TRANSACTION-ID.
014400     05  WS-TXNID-PREFIX         PIC X(03)    VALUE "TX-".
014500     05  WS-TXNID-TIMESTAMP      PIC 9(14).
014600     05  FILLER                  PIC X(03)    VALUE SPACES.
014700
014800*    DEPOSIT DESCRIPTION WORK AREA - HOLDS THE REQUEST
014900*    DESCRIPTION, DEFAULTED TO "CASH DEPOSIT" WHEN THE INPUT
015000*    RECORD ARRIVES BLANK (COPYBOOK DEPREQ CHANGE 891015).
015100 01  WS-DESCRIPTION-WORK         PIC X(40).
015200
015300*    BALANCE-AS-DISPLAY WORK AREA, USED ONLY TO BUILD THE
015400*    "NEW BALANCE" TEXT IN THE SUCCESS DISPOSITION MESSAGE.
015500 01  WS-BALANCE-DISPLAY          PIC ZZZZZZZ9.99.
015600 01  WS-BALANCE-DISPLAY-ALT REDEFINES WS-BALANCE-DISPLAY.
015700     05  FILLER                  PIC X(12).
015800
015900*    DISPOSITION BUILD AREA - EVERY ACCEPT/REJECT PATH LOADS
016000*    THIS GROUP AND THEN PERFORMS 400-WRITE-DISPOSITION.
016100 01  WS-DISPOSITION-WORK.
016200     05  WS-DSP-CORR-ID          PIC X(20).
016300     05  WS-DSP-RESPONSE         PIC 9(03).
016400     05  WS-DSP-MESSAGE          PIC X(60).
016500     05  WS-DSP-ENTITY           PIC X(20).
016600     05  FILLER                  PIC X(04)    VALUE SPACES.
016700
016800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016900 PROCEDURE                   DIVISION.
017000*-----------------------------------------------------------------
017100* MAIN LINE
017200*-----------------------------------------------------------------
017300 100-DEPOSIT-POST.
017400     PERFORM 200-INITIATE-DEPOSIT-POST.
017500     PERFORM 200-PROCEED-DEPOSIT UNTIL DEP-EOF.
017600     PERFORM 200-TERMINATE-DEPOSIT-POST.
017700
017800     STOP RUN.
017900
018000******************************************************************
018100* OPEN FILES, LOAD THE ACCOUNT TABLE, GET THE RUN DATE, PRIME
018200* THE FIRST READ OF THE DEPOSIT REQUEST FEED.
018300*-----------------------------------------------------------------
018400 200-INITIATE-DEPOSIT-POST.
018500     PERFORM 300-OPEN-ALL-FILES.
018600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
018700     PERFORM 300-LOAD-ACCOUNT-TABLE THRU 300-LOAD-ACCOUNT-EXIT.
018800     PERFORM 300-GET-RUN-DATE.
018900     PERFORM 300-READ-DEPOSIT-REQUEST.
019000
019100*-----------------------------------------------------------------
019200* PROCESS ONE DEPOSIT REQUEST, READ THE NEXT.
019300*-----------------------------------------------------------------
019400 200-PROCEED-DEPOSIT.
019500     PERFORM 300-PROCESS-REQUEST THRU 300-PROCESS-REQUEST-EXIT.
019600     PERFORM 300-READ-DEPOSIT-REQUEST.
019700
019800*-----------------------------------------------------------------
019900* CLOSE FILES AND DISPLAY END-OF-JOB COUNTS.
020000*-----------------------------------------------------------------
020100 200-TERMINATE-DEPOSIT-POST.
020200     PERFORM 300-CLOSE-ALL-FILES.
020300     PERFORM 300-DISPLAY-END-OF-JOB.
020400
020500******************************************************************
020600 300-OPEN-ALL-FILES.
020700     OPEN    INPUT   DEPOSIT-REQUEST-FILE
020800             I-O     ACCOUNT-MASTER-FILE
020900             EXTEND  TRANSACTION-LOG-FILE
021000             OUTPUT  DISPOSITION-FILE.
021100
021200*-----------------------------------------------------------------
021300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021400     INITIALIZE SWITCHES-AND-COUNTERS.
021500     IF DEP-RERUN-REQUESTED
021600         DISPLAY "DEPOSTPO - RERUN SWITCH ON, NO SPECIAL ACTION"
021700     END-IF.
021800
021900*-----------------------------------------------------------------
022000* LOAD THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE, ONE ENTRY PER
022100* RELATIVE RECORD NUMBER.
022200*-----------------------------------------------------------------
022300 300-LOAD-ACCOUNT-TABLE.
022400     MOVE 1 TO WS-ACCT-RELKEY.
022500     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
022600 300-LOAD-ACCOUNT-LOOP.
022700     IF ACM-EOF
022800         GO TO 300-LOAD-ACCOUNT-EXIT
022900     END-IF.
023000     ADD 1 TO WS-ACCOUNT-COUNT.
023100     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT.
023200     MOVE ACM-ACCOUNT-NUMBER TO WS-ACCT-NUMBER (WS-ACCT-IDX).
023300     MOVE WS-ACCT-RELKEY     TO WS-ACCT-RELNUM (WS-ACCT-IDX).
023400     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
023500     GO TO 300-LOAD-ACCOUNT-LOOP.
023600 300-LOAD-ACCOUNT-EXIT.
023700     EXIT.
023800
023900*-----------------------------------------------------------------
024000* OBTAIN TODAY'S DATE, USED TO STAMP THE TRANSACTION LOG.
024100*-----------------------------------------------------------------
024200 300-GET-RUN-DATE.
024300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024400     MOVE WS-RUN-DATE TO WS-TS-CCYYMMDD.
024500
024600*-----------------------------------------------------------------
024700 300-READ-DEPOSIT-REQUEST.
024800     READ DEPOSIT-REQUEST-FILE
024900         AT END      SET DEP-EOF TO TRUE
025000         NOT AT END  ADD 1 TO WS-READ-CNT
025100     END-READ.
025200
025300******************************************************************
025400* PER-REQUEST PROCESSING - STEPS 2 THROUGH 5 OF THE DEPOSIT
025500* BATCH FLOW.
025600*-----------------------------------------------------------------
025700 300-PROCESS-REQUEST.
025800     MOVE DEP-NUMBER-ACCOUNT TO WS-DSP-CORR-ID.
025900
026000     PERFORM 400-VALIDATE-DEPOSIT-AMOUNT.
026100     IF NOT WS-REQUEST-VALID
026200         MOVE 400 TO WS-DSP-RESPONSE
026300         MOVE "Deposit amount must be greater than zero"
026400             TO WS-DSP-MESSAGE
026500         MOVE SPACES TO WS-DSP-ENTITY
026600         PERFORM 400-WRITE-DISPOSITION
026700         ADD 1 TO WS-REJECTED-CNT
026800         GO TO 300-PROCESS-REQUEST-EXIT
026900     END-IF.
027000
027100     PERFORM 400-LOOKUP-ACCOUNT THRU 400-LOOKUP-ACCOUNT-EXIT.
027200     IF NOT WS-ACCOUNT-FOUND
027300         MOVE 404 TO WS-DSP-RESPONSE
027400         MOVE "Account not found" TO WS-DSP-MESSAGE
027500         MOVE SPACES TO WS-DSP-ENTITY
027600         PERFORM 400-WRITE-DISPOSITION
027700         ADD 1 TO WS-REJECTED-CNT
027800         GO TO 300-PROCESS-REQUEST-EXIT
027900     END-IF.
028000
028100     PERFORM 400-READ-ACCOUNT-MASTER-RECORD.
028200     IF NOT ACM-STATUS-ACTIVE
028300         MOVE 400 TO WS-DSP-RESPONSE
028400         MOVE "Account is not active" TO WS-DSP-MESSAGE
028500         MOVE SPACES TO WS-DSP-ENTITY
028600         PERFORM 400-WRITE-DISPOSITION
028700         ADD 1 TO WS-REJECTED-CNT
028800         GO TO 300-PROCESS-REQUEST-EXIT
028900     END-IF.
029000
029100     PERFORM 400-CREDIT-ACCOUNT.
029200     PERFORM 400-POST-TRANSACTION-LOG.
029300     PERFORM 400-BUILD-SUCCESS-MESSAGE.
029400     MOVE 200 TO WS-DSP-RESPONSE.
029500     MOVE WS-NEW-TRANSACTION-ID TO WS-DSP-ENTITY.
029600     PERFORM 400-WRITE-DISPOSITION.
029700     ADD 1 TO WS-POSTED-CNT.
029800 300-PROCESS-REQUEST-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200 300-CLOSE-ALL-FILES.
030300     CLOSE   DEPOSIT-REQUEST-FILE
030400             ACCOUNT-MASTER-FILE
030500             TRANSACTION-LOG-FILE
030600             DISPOSITION-FILE.
030700
030800*-----------------------------------------------------------------
030900 300-DISPLAY-END-OF-JOB.
031000     DISPLAY "DEPOSTPO - REQUESTS READ    " WS-READ-CNT.
031100     DISPLAY "DEPOSTPO - DEPOSITS POSTED   " WS-POSTED-CNT.
031200     DISPLAY "DEPOSTPO - REQUESTS REJECTED " WS-REJECTED-CNT.
031300
031400******************************************************************
031500* READ THE NEXT ACCOUNT MASTER RECORD SEQUENTIALLY (USED ONLY
031600* WHILE LOADING THE TABLE AT STARTUP).
031700*-----------------------------------------------------------------
031800 400-READ-ACCOUNT-MASTER-NEXT.
031900     READ ACCOUNT-MASTER-FILE NEXT RECORD
032000         AT END      SET ACM-EOF TO TRUE
032100         NOT AT END  ADD 1 TO WS-ACCT-RELKEY
032200     END-READ.
032300
032400*-----------------------------------------------------------------
032500* BUSINESS RULE 6 - AMOUNT MUST BE PRESENT AND GREATER THAN
032600* ZERO.
032700*-----------------------------------------------------------------
032800 400-VALIDATE-DEPOSIT-AMOUNT.
032900     SET WS-REQUEST-VALID-SW TO "Y".
033000     IF DEP-AMOUNT NOT > ZERO
033100         SET WS-REQUEST-VALID-SW TO "N"
033200     END-IF.
033300
033400*-----------------------------------------------------------------
033500* LOCATE THE REQUESTED ACCOUNT IN THE IN-MEMORY INDEX TABLE.
033600* STRAIGHT LINEAR SEARCH, GO TO STYLE, SAME AS WDRAWUPD.
033700*-----------------------------------------------------------------
033800 400-LOOKUP-ACCOUNT.
033900     SET WS-ACCOUNT-FOUND-SW TO "N".
034000     IF WS-ACCOUNT-COUNT = 0
034100         GO TO 400-LOOKUP-ACCOUNT-EXIT
034200     END-IF.
034300     SET WS-ACCT-IDX TO 1.
034400 400-LOOKUP-ACCOUNT-LOOP.
034500     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
034600         GO TO 400-LOOKUP-ACCOUNT-EXIT
034700     END-IF.
034800     IF WS-ACCT-NUMBER (WS-ACCT-IDX) = DEP-NUMBER-ACCOUNT
034900         SET WS-ACCOUNT-FOUND-SW TO "Y"
035000         MOVE WS-ACCT-RELNUM (WS-ACCT-IDX) TO WS-FOUND-RELKEY
035100         GO TO 400-LOOKUP-ACCOUNT-EXIT
035200     END-IF.
035300     SET WS-ACCT-IDX UP BY 1.
035400     GO TO 400-LOOKUP-ACCOUNT-LOOP.
035500 400-LOOKUP-ACCOUNT-EXIT.
035600     EXIT.
035700
035800*-----------------------------------------------------------------
035900* RANDOM READ OF THE ACCOUNT MASTER RECORD FOUND ABOVE.
036000*-----------------------------------------------------------------
036100 400-READ-ACCOUNT-MASTER-RECORD.
036200     MOVE WS-FOUND-RELKEY TO WS-ACCT-RELKEY.
036300     READ ACCOUNT-MASTER-FILE
036400         INVALID KEY
036500             DISPLAY "DEPOSTPO - ACCOUNT MASTER READ FAILED"
036600     END-READ.
036700
036800*-----------------------------------------------------------------
036900* BATCH FLOW STEP 5 - CREDIT THE ACCOUNT AND REWRITE THE
037000* MASTER.
037100*-----------------------------------------------------------------
037200 400-CREDIT-ACCOUNT.
037300     ADD DEP-AMOUNT TO ACM-BALANCE.
037400     REWRITE ACM-ACCOUNT-MASTER-RECORD
037500         INVALID KEY
037600             DISPLAY "DEPOSTPO - ACCOUNT MASTER REWRITE FAILED"
037700     END-REWRITE.
037800
037900*-----------------------------------------------------------------
038000* APPEND THE TRANSACTION LOG RECORD FOR THIS DEPOSIT.  THE
038100* DESCRIPTION DEFAULTS TO "CASH DEPOSIT" WHEN THE REQUEST
038200* RECORD ARRIVES BLANK (COPYBOOK DEPREQ CHANGE 891015).
038300*-----------------------------------------------------------------
038400 400-POST-TRANSACTION-LOG.
038500     ACCEPT WS-RUN-TIME FROM TIME.
038600     MOVE WS-RUN-HHMMSS TO WS-TS-HHMMSS.
038700     MOVE WS-RUN-TIMESTAMP TO WS-TXNID-TIMESTAMP.
038800
038900     MOVE DEP-DESCRIPTION TO WS-DESCRIPTION-WORK.
039000     IF WS-DESCRIPTION-WORK = SPACES
039100         MOVE "Cash deposit" TO WS-DESCRIPTION-WORK
039200     END-IF.
039300
039400     INITIALIZE TXL-TRANSACTION-LOG-RECORD.
039500     MOVE WS-NEW-TRANSACTION-ID TO TXL-TRANSACTION-ID.
039600     MOVE DEP-NUMBER-ACCOUNT    TO TXL-ACCOUNT-NUMBER.
039700     SET TXL-TYPE-DEPOSIT       TO TRUE.
039800     MOVE DEP-AMOUNT            TO TXL-AMOUNT.
039900     MOVE WS-RUN-TIMESTAMP      TO TXL-TRANSACTION-DATE.
040000     MOVE WS-DESCRIPTION-WORK   TO TXL-DESCRIPTION.
040100     WRITE TXL-TRANSACTION-LOG-RECORD.
040200
040300*-----------------------------------------------------------------
040400* BUILD THE "DEPOSIT SUCCESSFUL. NEW BALANCE: NNNN.NN" MESSAGE
040500* FOR THE SUCCESS DISPOSITION.
040600*-----------------------------------------------------------------
040700 400-BUILD-SUCCESS-MESSAGE.
040800     MOVE ACM-BALANCE TO WS-BALANCE-DISPLAY.
040900     MOVE SPACES TO WS-DSP-MESSAGE.
041000     STRING "Deposit successful. New balance: "
041100            WS-BALANCE-DISPLAY
041200            DELIMITED BY SIZE INTO WS-DSP-MESSAGE.
041300
041400*-----------------------------------------------------------------
041500* COMMON DISPOSITION WRITER.
041600*-----------------------------------------------------------------
041700 400-WRITE-DISPOSITION.
041800     INITIALIZE DSP-DISPOSITION-RECORD.
041900     MOVE WS-DSP-CORR-ID  TO DSP-CORRELATION-ID.
042000     MOVE WS-DSP-RESPONSE TO DSP-COD-RESPONSE.
042100     MOVE WS-DSP-MESSAGE  TO DSP-MESSAGE-RESPONSE.
042200     MOVE WS-DSP-ENTITY   TO DSP-COD-ENTITY.
042300     WRITE DSP-DISPOSITION-RECORD.
