000100******************************************************************
000200* THIS PROGRAM APPLIES A DAY'S WITHDRAWAL REQUEST FEED AGAINST
000300* THE ACCOUNT MASTER, ENFORCING THE AMOUNT/ACCOUNT-NUMBER EDIT
000400* AND THE SUFFICIENT-FUNDS CHECK, AND POSTING A DISPOSITION
000500* RECORD FOR EVERY REQUEST PROCESSED, GOOD OR BAD.
000600******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 WDRAWUPD.
001000 AUTHOR.                     M L FERRIS.
001100 INSTALLATION.               MIDLAND TRUST BANK - EDP DIVISION.
001200 DATE-WRITTEN.               FEBRUARY 22, 1987.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL -
001500                             INTERNAL USE ONLY.
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*    ----------
001900*    870222  MLF  0077  ORIGINAL PROGRAM.  REPLACES THE OLD
002000*                       ONLINE TELLER SCREEN UPDATE - THIS IS
002100*                       THE OVERNIGHT BATCH EQUIVALENT RUN
002200*                       AGAINST THE DAY'S PAPER WITHDRAWAL
002300*                       SLIPS KEYED BY DATA ENTRY.
002400*    891015  MLF  0129  CALLS OUT TO VALTRANS FOR THE AMOUNT
002500*                       AND SUFFICIENT-FUNDS CHECKS SO THE
002600*                       PLANNED TRANSFER BATCH CAN SHARE THEM.
002700*    960307  RTA  0219  ACCOUNT LOOKUP CHANGED FROM A FULL
002800*                       FILE RESCAN PER REQUEST TO THE IN-
002900*                       MEMORY INDEX TABLE USED BY ACCTOPEN -
003000*                       OVERNIGHT RUN WAS MISSING ITS WINDOW.
003100*    981130  JKO  0244  Y2K - NO DATE FIELDS WRITTEN BY THIS
003200*                       PROGRAM, NO CHANGE REQUIRED.
003300*    990114  JKO  0246  Y2K SIGN-OFF.  RAN PARALLEL AGAINST
003400*                       PRIOR CYCLE, ZERO DIFFERENCES.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-370.
004200 OBJECT-COMPUTER.            IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS WDU-RERUN-SWITCH
004600         ON STATUS IS WDU-RERUN-REQUESTED
004700         OFF STATUS IS WDU-NORMAL-RUN.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT                SECTION.
005000 FILE-CONTROL.
005100     SELECT  WITHDRAWAL-REQUEST-FILE
005200             ASSIGN TO DDWDRREQ
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS FS-WITHDRAWAL-REQUEST.
005500
005600     SELECT  ACCOUNT-MASTER-FILE
005700             ASSIGN TO DDACCTMS
005800             ORGANIZATION IS RELATIVE
005900             ACCESS MODE IS DYNAMIC
006000             RELATIVE KEY IS WS-ACCT-RELKEY
006100             FILE STATUS IS FS-ACCOUNT-MASTER.
006200
006300     SELECT  DISPOSITION-FILE
006400             ASSIGN TO DDDISPOS
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS FS-DISPOSITION.
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA                        DIVISION.
007000*-----------------------------------------------------------------
007100 FILE                        SECTION.
007200 FD  WITHDRAWAL-REQUEST-FILE
007300     RECORD CONTAINS 83 CHARACTERS
007400     DATA RECORD IS WDR-WITHDRAWAL-REQUEST-RECORD.
007500 COPY WDRREQ.
007600
007700 FD  ACCOUNT-MASTER-FILE
007800     RECORD CONTAINS 70 CHARACTERS
007900     DATA RECORD IS ACM-ACCOUNT-MASTER-RECORD.
008000 COPY ACCTMAST.
008100
008200 FD  DISPOSITION-FILE
008300     RECORD CONTAINS 110 CHARACTERS
008400     DATA RECORD IS DSP-DISPOSITION-RECORD.
008500 COPY DISPREC.
008600
008700*-----------------------------------------------------------------
008800 WORKING-STORAGE             SECTION.
008900*-----------------------------------------------------------------
009000 01  SWITCHES-AND-COUNTERS.
009100     05  WDR-EOF-SW              PIC X(01)    VALUE "N".
009200         88  WDR-EOF                  VALUE "Y".
009300     05  ACM-EOF-SW              PIC X(01)    VALUE "N".
009400         88  ACM-EOF                  VALUE "Y".
009500     05  WS-REQUEST-VALID-SW     PIC X(01)    VALUE "N".
009600         88  WS-REQUEST-VALID         VALUE "Y".
009700     05  WS-ACCOUNT-FOUND-SW     PIC X(01)    VALUE "N".
009800         88  WS-ACCOUNT-FOUND         VALUE "Y".
009900     05  WS-READ-CNT             PIC S9(07) COMP    VALUE ZERO.
010000     05  WS-WITHDRAWN-CNT        PIC S9(07) COMP    VALUE ZERO.
010100     05  WS-REJECTED-CNT         PIC S9(07) COMP    VALUE ZERO.
010200     05  FILLER                  PIC X(04)    VALUE SPACES.
010300
010400 01  FILE-STATUS-AREA.
010500     05  FS-WITHDRAWAL-REQUEST   PIC X(02).
010600     05  FS-ACCOUNT-MASTER       PIC X(02).
010700     05  FS-DISPOSITION          PIC X(02).
010800     05  FILLER                  PIC X(06)    VALUE SPACES.
010900
011000*    ACCOUNT MASTER INDEX TABLE - ONE ENTRY PER RELATIVE RECORD
011100*    ON DDACCTMS, BUILT AT STARTUP.  LOOKED UP BY ACCOUNT-
011200*    NUMBER, NOT LOADED IN ANY GUARANTEED SEQUENCE, SO
011300*    400-LOOKUP-ACCOUNT SCANS IT LINEARLY.
011400 01  WS-ACCOUNT-TABLE.
011500     05  WS-ACCOUNT-ENTRY        OCCURS 9999 TIMES
011600                                 INDEXED BY WS-ACCT-IDX.
011700         10  WS-ACCT-NUMBER      PIC X(12).
011800         10  WS-ACCT-RELNUM      PIC S9(07) COMP.
011900     05  FILLER                  PIC X(04)    VALUE SPACES.
012000 01  WS-ACCOUNT-COUNT            PIC S9(07) COMP    VALUE ZERO.
012100 01  WS-ACCT-RELKEY              PIC S9(07) COMP    VALUE ZERO.
012200 01  WS-FOUND-RELKEY             PIC S9(07) COMP    VALUE ZERO.
012300
012400*    LINKAGE PASSED TO VALTRANS (TRANSACTION VALIDATION
012500*    SUBPROGRAM).  LAYOUT MUST MATCH VALTRANS'S LINKAGE
012600*    SECTION EXACTLY.
012700 01  WS-VALTRANS-PARMS.
012800     05  VTP-SOURCE-ACCT-NUMBER   PIC X(12).
012900     05  VTP-TARGET-ACCT-NUMBER   PIC X(12).
013000     05  VTP-AMOUNT               PIC S9(9)V99 COMP-3.
013100     05  VTP-SOURCE-BALANCE       PIC S9(9)V99 COMP-3.
013200     05  VTP-RETURN-CODE          PIC S9(04) COMP.
013300         88  VTP-VALID                VALUE 0.
013400         88  VTP-AMOUNT-INVALID       VALUE 1.
013500         88  VTP-INSUFFICIENT-FUNDS   VALUE 2.
013600         88  VTP-SAME-ACCOUNT-ERR     VALUE 3.
013700     05  FILLER                   PIC X(02)    VALUE SPACES.
013800
013900*    DISPOSITION BUILD AREA - EVERY ACCEPT/REJECT PATH LOADS
014000*    THIS GROUP AND THEN PERFORMS 400-WRITE-DISPOSITION.
014100 01  WS-DISPOSITION-WORK.
014200     05  WS-DSP-CORR-ID          PIC X(20).
014300     05  WS-DSP-RESPONSE         PIC 9(03).
014400     05  WS-DSP-MESSAGE          PIC X(60).
014500     05  WS-DSP-ENTITY           PIC X(20).
014600     05  FILLER                  PIC X(04)    VALUE SPACES.
014700
014800*    COLUMNAR ALIAS USED BY THE (RARELY RUN) DISPOSITION TRACE
014900*    ROUTINE TO PRINT THE CORRELATION ID AND RESPONSE CODE
015000*    TOGETHER.
015100 01  WS-DISPOSITION-WORK-ALT REDEFINES WS-DISPOSITION-WORK.
015200     05  WDA-ID-AND-RESPONSE      PIC X(23).
015300     05  FILLER                   PIC X(66).
015400
015500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE                   DIVISION.
015700*-----------------------------------------------------------------
015800* MAIN LINE
015900*-----------------------------------------------------------------
016000 100-WITHDRAWAL-UPDATE.
016100     PERFORM 200-INITIATE-WITHDRAWAL-UPDATE.
016200     PERFORM 200-PROCEED-WITHDRAWAL UNTIL WDR-EOF.
016300     PERFORM 200-TERMINATE-WITHDRAWAL-UPDATE.
016400
016500     STOP RUN.
016600
016700******************************************************************
016800* OPEN FILES, LOAD THE ACCOUNT TABLE, PRIME THE FIRST READ OF
016900* THE WITHDRAWAL REQUEST FEED.
017000*-----------------------------------------------------------------
017100 200-INITIATE-WITHDRAWAL-UPDATE.
017200     PERFORM 300-OPEN-ALL-FILES.
017300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
017400     PERFORM 300-LOAD-ACCOUNT-TABLE THRU 300-LOAD-ACCOUNT-EXIT.
017500     PERFORM 300-READ-WITHDRAWAL-REQUEST.
017600
017700*-----------------------------------------------------------------
017800* PROCESS ONE WITHDRAWAL REQUEST, READ THE NEXT.
017900*-----------------------------------------------------------------
018000 200-PROCEED-WITHDRAWAL.
018100     PERFORM 300-PROCESS-REQUEST THRU 300-PROCESS-REQUEST-EXIT.
018200     PERFORM 300-READ-WITHDRAWAL-REQUEST.
018300
018400*-----------------------------------------------------------------
018500* CLOSE FILES AND DISPLAY END-OF-JOB COUNTS.
018600*-----------------------------------------------------------------
018700 200-TERMINATE-WITHDRAWAL-UPDATE.
018800     PERFORM 300-CLOSE-ALL-FILES.
018900     PERFORM 300-DISPLAY-END-OF-JOB.
019000
019100******************************************************************
019200 300-OPEN-ALL-FILES.
019300     OPEN    INPUT   WITHDRAWAL-REQUEST-FILE
019400             I-O     ACCOUNT-MASTER-FILE
019500             OUTPUT  DISPOSITION-FILE.
019600
019700*-----------------------------------------------------------------
019800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019900     INITIALIZE SWITCHES-AND-COUNTERS.
020000     IF WDU-RERUN-REQUESTED
020100         DISPLAY "WDRAWUPD - RERUN SWITCH ON, NO SPECIAL ACTION"
020200     END-IF.
020300
020400*-----------------------------------------------------------------
020500* LOAD THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE, ONE ENTRY PER
020600* RELATIVE RECORD NUMBER.
020700*-----------------------------------------------------------------
020800 300-LOAD-ACCOUNT-TABLE.
020900     MOVE 1 TO WS-ACCT-RELKEY.
021000     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
021100 300-LOAD-ACCOUNT-LOOP.
021200     IF ACM-EOF
021300         GO TO 300-LOAD-ACCOUNT-EXIT
021400     END-IF.
021500     ADD 1 TO WS-ACCOUNT-COUNT.
021600     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT.
021700     MOVE ACM-ACCOUNT-NUMBER TO WS-ACCT-NUMBER (WS-ACCT-IDX).
021800     MOVE WS-ACCT-RELKEY     TO WS-ACCT-RELNUM (WS-ACCT-IDX).
021900     PERFORM 400-READ-ACCOUNT-MASTER-NEXT.
022000     GO TO 300-LOAD-ACCOUNT-LOOP.
022100 300-LOAD-ACCOUNT-EXIT.
022200     EXIT.
022300
022400*-----------------------------------------------------------------
022500 300-READ-WITHDRAWAL-REQUEST.
022600     READ WITHDRAWAL-REQUEST-FILE
022700         AT END      SET WDR-EOF TO TRUE
022800         NOT AT END  ADD 1 TO WS-READ-CNT
022900     END-READ.
023000
023100******************************************************************
023200* PER-REQUEST PROCESSING - STEPS 2 THROUGH 5 OF THE WITHDRAWAL
023300* BATCH FLOW.
023400*-----------------------------------------------------------------
023500 300-PROCESS-REQUEST.
023600     MOVE WDR-TRANSACTION-ID TO WS-DSP-CORR-ID.
023700
023800     PERFORM 400-VALIDATE-WITHDRAWAL-REQUEST.
023900     IF NOT WS-REQUEST-VALID
024000         MOVE 500 TO WS-DSP-RESPONSE
024100         MOVE "Withdrawal request failed validation"
024200             TO WS-DSP-MESSAGE
024300         MOVE SPACES TO WS-DSP-ENTITY
024400         PERFORM 400-WRITE-DISPOSITION
024500         ADD 1 TO WS-REJECTED-CNT
024600         GO TO 300-PROCESS-REQUEST-EXIT
024700     END-IF.
024800
024900     PERFORM 400-LOOKUP-ACCOUNT THRU 400-LOOKUP-ACCOUNT-EXIT.
025000     IF NOT WS-ACCOUNT-FOUND
025100         MOVE 404 TO WS-DSP-RESPONSE
025200         MOVE "Cuenta no encontrada" TO WS-DSP-MESSAGE
025300         MOVE SPACES TO WS-DSP-ENTITY
025400         PERFORM 400-WRITE-DISPOSITION
025500         ADD 1 TO WS-REJECTED-CNT
025600         GO TO 300-PROCESS-REQUEST-EXIT
025700     END-IF.
025800
025900     PERFORM 400-READ-ACCOUNT-MASTER-RECORD.
026000     PERFORM 400-CALL-TRANSACTION-VALIDATION.
026100     IF VTP-INSUFFICIENT-FUNDS
026200         MOVE 400 TO WS-DSP-RESPONSE
026300         MOVE "Insufficient funds" TO WS-DSP-MESSAGE
026400         MOVE SPACES TO WS-DSP-ENTITY
026500         PERFORM 400-WRITE-DISPOSITION
026600         ADD 1 TO WS-REJECTED-CNT
026700         GO TO 300-PROCESS-REQUEST-EXIT
026800     END-IF.
026900
027000     PERFORM 400-DEBIT-ACCOUNT.
027100     MOVE 200 TO WS-DSP-RESPONSE.
027200     MOVE "Withdrawal registered successfully" TO WS-DSP-MESSAGE.
027300     MOVE ACM-ACCOUNT-NUMBER TO WS-DSP-ENTITY.
027400     PERFORM 400-WRITE-DISPOSITION.
027500     ADD 1 TO WS-WITHDRAWN-CNT.
027600 300-PROCESS-REQUEST-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000 300-CLOSE-ALL-FILES.
028100     CLOSE   WITHDRAWAL-REQUEST-FILE
028200             ACCOUNT-MASTER-FILE
028300             DISPOSITION-FILE.
028400
028500*-----------------------------------------------------------------
028600 300-DISPLAY-END-OF-JOB.
028700     DISPLAY "WDRAWUPD - REQUESTS READ     " WS-READ-CNT.
028800     DISPLAY "WDRAWUPD - WITHDRAWALS POSTED " WS-WITHDRAWN-CNT.
028900     DISPLAY "WDRAWUPD - REQUESTS REJECTED  " WS-REJECTED-CNT.
029000
029100******************************************************************
029200* READ THE NEXT ACCOUNT MASTER RECORD SEQUENTIALLY (USED ONLY
029300* WHILE LOADING THE TABLE AT STARTUP).
029400*-----------------------------------------------------------------
029500 400-READ-ACCOUNT-MASTER-NEXT.
029600     READ ACCOUNT-MASTER-FILE NEXT RECORD
029700         AT END      SET ACM-EOF TO TRUE
029800         NOT AT END  ADD 1 TO WS-ACCT-RELKEY
029900     END-READ.
030000
030100*-----------------------------------------------------------------
030200* BUSINESS RULE 4 - AMOUNT MUST BE POSITIVE, ACCOUNT-NUMBER
030300* MUST BE PRESENT.
030400*-----------------------------------------------------------------
030500 400-VALIDATE-WITHDRAWAL-REQUEST.
030600     SET WS-REQUEST-VALID-SW TO "Y".
030700     IF WDR-AMOUNT NOT > ZERO
030800         SET WS-REQUEST-VALID-SW TO "N"
030900     END-IF.
031000     IF WDR-ACCOUNT-NUMBER = SPACES
031100         SET WS-REQUEST-VALID-SW TO "N"
031200     END-IF.
031300
031400*-----------------------------------------------------------------
031500* LOCATE THE REQUESTED ACCOUNT IN THE IN-MEMORY INDEX TABLE.
031600* THE TABLE IS NOT IN ACCOUNT-NUMBER SEQUENCE SO THE SCAN IS A
031700* STRAIGHT LINEAR SEARCH, GO TO STYLE LIKE THE TABLE LOADERS.
031800*-----------------------------------------------------------------
031900 400-LOOKUP-ACCOUNT.
032000     SET WS-ACCOUNT-FOUND-SW TO "N".
032100     IF WS-ACCOUNT-COUNT = 0
032200         GO TO 400-LOOKUP-ACCOUNT-EXIT
032300     END-IF.
032400     SET WS-ACCT-IDX TO 1.
032500 400-LOOKUP-ACCOUNT-LOOP.
032600     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
032700         GO TO 400-LOOKUP-ACCOUNT-EXIT
032800     END-IF.
032900     IF WS-ACCT-NUMBER (WS-ACCT-IDX) = WDR-ACCOUNT-NUMBER
033000         SET WS-ACCOUNT-FOUND-SW TO "Y"
033100         MOVE WS-ACCT-RELNUM (WS-ACCT-IDX) TO WS-FOUND-RELKEY
033200         GO TO 400-LOOKUP-ACCOUNT-EXIT
033300     END-IF.
033400     SET WS-ACCT-IDX UP BY 1.
033500     GO TO 400-LOOKUP-ACCOUNT-LOOP.
033600 400-LOOKUP-ACCOUNT-EXIT.
033700     EXIT.
033800
033900*-----------------------------------------------------------------
034000* RANDOM READ OF THE ACCOUNT MASTER RECORD FOUND ABOVE, TO
034100* PICK UP ITS CURRENT BALANCE BEFORE THE SUFFICIENT-FUNDS
034200* CHECK.
034300*-----------------------------------------------------------------
034400 400-READ-ACCOUNT-MASTER-RECORD.
034500     MOVE WS-FOUND-RELKEY TO WS-ACCT-RELKEY.
034600     READ ACCOUNT-MASTER-FILE
034700         INVALID KEY
034800             DISPLAY "WDRAWUPD - ACCOUNT MASTER READ FAILED"
034900     END-READ.
035000
035100*-----------------------------------------------------------------
035200* CALL THE SHARED TRANSACTION VALIDATION SUBPROGRAM (BUSINESS
035300* RULES 5 AND 8).  NO TARGET ACCOUNT ON A PLAIN WITHDRAWAL.
035400*-----------------------------------------------------------------
035500 400-CALL-TRANSACTION-VALIDATION.
035600     MOVE ACM-ACCOUNT-NUMBER TO VTP-SOURCE-ACCT-NUMBER.
035700     MOVE SPACES             TO VTP-TARGET-ACCT-NUMBER.
035800     MOVE WDR-AMOUNT          TO VTP-AMOUNT.
035900     MOVE ACM-BALANCE         TO VTP-SOURCE-BALANCE.
036000     CALL "VALTRANS" USING WS-VALTRANS-PARMS.
036100
036200*-----------------------------------------------------------------
036300* BATCH FLOW STEP 5 - DEBIT THE ACCOUNT AND REWRITE THE MASTER.
036400*-----------------------------------------------------------------
036500 400-DEBIT-ACCOUNT.
036600     SUBTRACT WDR-AMOUNT FROM ACM-BALANCE.
036700     REWRITE ACM-ACCOUNT-MASTER-RECORD
036800         INVALID KEY
036900             DISPLAY "WDRAWUPD - ACCOUNT MASTER REWRITE FAILED"
037000     END-REWRITE.
037100
037200*-----------------------------------------------------------------
037300* COMMON DISPOSITION WRITER.
037400*-----------------------------------------------------------------
037500 400-WRITE-DISPOSITION.
037600     INITIALIZE DSP-DISPOSITION-RECORD.
037700     MOVE WS-DSP-CORR-ID  TO DSP-CORRELATION-ID.
037800     MOVE WS-DSP-RESPONSE TO DSP-COD-RESPONSE.
037900     MOVE WS-DSP-MESSAGE  TO DSP-MESSAGE-RESPONSE.
038000     MOVE WS-DSP-ENTITY   TO DSP-COD-ENTITY.
038100     WRITE DSP-DISPOSITION-RECORD.
